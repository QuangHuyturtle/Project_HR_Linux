000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : M. SOSA LUX (MSLX)                               *
000400* APLICACION  : RECURSOS HUMANOS / ANALISIS DE CANDIDATOS        *
000500* PROGRAMA    : RHGAPAN1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE CANDIDATOS (ARCHIVO CANDIDATE), ESCANEA EL   *
000800*             : TEXTO DEL CV PARA DETERMINAR HABILIDADES, GRADO  *
000900*             : ACADEMICO, ANIOS DE EXPERIENCIA, CERTIFICACIONES *
001000*             : E IDIOMAS; COMPARA CONTRA LOS REQUERIMIENTOS DE  *
001100*             : LA POSICION SOLICITADA Y PRODUCE UN ANALISIS DE  *
001200*             : BRECHA DE HABILIDADES CON RECOMENDACIONES DE     *
001300*             : DESARROLLO Y UN PLAN DE MEJORA POR FASES         *
001400* ARCHIVOS    : CANDIDATE=I , ANALYSIS=O , REPORT=O              *
001500* INSTALADO   : 08/03/1991                                       *
001600* BPM/RATIONAL: 041177                                           *
001700* NOMBRE      : ANALISIS DE BRECHA DE HABILIDADES DE CANDIDATOS  *
001800******************************************************************
001900*                  B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 08/03/1991  MSLX  VERSION INICIAL DEL PROGRAMA. TABLA DE       *RHGP0001
002200*                    POSICIONES CON 5 PUESTOS Y DICCIONARIOS DE  *
002300*                    HABILIDADES CARGADOS EN MEMORIA             *
002400* 17/07/1991  MSLX  SE AGREGA EL CONTEO DE CERTIFICACIONES Y     *RHGP0002
002500*                    DE IDIOMAS HABLADOS AL PERFIL DEL CANDIDATO *
002600* 02/03/1992  MSLX  CORRECCION EN LA REGLA DE ANIOS DE           *RHGP0003
002700*                    EXPERIENCIA, SE TOMA EL MAYOR ENTRE EL      *
002800*                    DECLARADO Y EL ENCONTRADO EN EL TEXTO       *
002900* 19/11/1992  MSLX  SE AGREGA SINONIMOS DE POSICION (REQ. BPM    *RHGP0004
003000*                    041177-A), ANTES SOLO SE ACEPTABA EL NOMBRE *
003100*                    EXACTO DE LA POSICION                       *
003200* 05/05/1993  PEDR  SE AGREGA EL REPORTE DE BRECHA POR CANDIDATO *RHGP0005
003300*                    Y EL REPORTE DE CONTROL DE FIN DE CORRIDA   *
003400* 14/06/1994  PEDR  SE AGREGA EL PISO DE COMPLEJIDAD EN LAS      *RHGP0006
003500*                    ESTIMACIONES DE TIEMPO DE APRENDIZAJE       *
003600* 23/01/1995  PEDR  SE AGREGA SUGERENCIA DE CERTIFICACIONES EN   *RHGP0007
003700*                    LA SECCION DE RECOMENDACIONES, TOPE DE 5    *
003800* 11/09/1995  EDRD  REVISION DE LA SECCION DE ANALISIS DE        *RHGP0008
003900*                    BRECHA, SE CORRIGE EL REDONDEO A 1 DECIMAL  *
004000* 30/04/1996  EDRD  SE AGREGA EL PLAN DE MEJORA EN TRES FASES    *RHGP0009
004100*                    (REQ. BPM 041177-B)                         *
004200* 08/12/1997  EDRD  SE AGREGA ESTATUS NOREQMT PARA POSICIONES    *RHGP0010
004300*                    SIN TABLA DE REQUERIMIENTOS                 *
004400* 15/10/1998  EDRD  REVISION PARA EL CAMBIO DE SIGLO (Y2K). NO   *RHGP0011
004500*                    HAY CAMPOS DE FECHA DE IMPACTO EN ESTE      *
004600*                    PROGRAMA, SOLO EL SELLO DE FECHA DEL REPORTE*
004700* 21/01/1999  EDRD  CIERRE DE REVISION Y2K. SIN HALLAZGOS        *RHGP0012
004800*                    ADICIONALES                                 *
004900* 09/06/2001  JMRZ  SE AJUSTA LA TABLA DE TIEMPOS DE APRENDIZAJE *RHGP0013
005000*                    POR NUEVAS HERRAMIENTAS SOLICITADAS POR RH  *
005100* 14/02/2003  JMRZ  CORRECCION MENOR EN EL CONTEO DE IDIOMAS,    *RHGP0014
005200*                    SE EVITA DOBLE CONTEO DE "ENGLISH" CUANDO   *
005300*                    APARECE JUNTO A "ENGLISH SPEAKING"          *
005400* 11/03/2004  LCHX  SE CORRIGE 121-BUSCA-OCURRENCIA-ANIOS: EL    *RHGP0015
005500*                    LIMITE DEL VARYING TERMINABA EN 394, UN     *
005600*                    BYTE ANTES DEL MAXIMO VALIDO PARA "YEARS"   *
005700*                    (POS. 395); SE AJUSTA A 395 PARA NO PERDER  *
005800*                    EL ULTIMO HALLAZGO DEL CAMPO DE 400 BYTES   *
005900* 02/09/2004  LCHX  EN 195-ESCRIBE-ANALISIS-NOREQMT SE GRABABA   *RHGP0016
006000*                    EL PUESTO TAL COMO VINO EN CANDIDATE; SE    *
006100*                    CAMBIA A GRABAR WKS-POSICION-NORM PARA QUE  *
006200*                    NOREQMT Y LOS REGISTROS OK LLEVEN EL MISMO  *
006300*                    PUESTO NORMALIZADO EN RHAN-POSITION         *
006400* 19/11/2005  LCHX  EN 142-ANALIZA-TIER-ADV Y 143-ANALIZA-       *RHGP0017
006500*                    TIER-TOOL SE GRABABA 100.0 CUANDO LA        *
006600*                    CAPA NO TENIA HABILIDADES DECLARADAS        *
006700*                    EN EL PUESTO; SOLO EL NIVEL REQUERIDO       *
006800*                    DEBE CAER EN 100 POR DEFECTO, SE            *
006900*                    CORRIGE ADV/TOOL PARA QUE CAIGAN EN 0       *
007000******************************************************************
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID. RHGAPAN1.
007300 AUTHOR. MARIA SOSA LUX.
007400 INSTALLATION. RECURSOS HUMANOS - ANALISIS DE CANDIDATOS.
007500 DATE-WRITTEN. 08/03/1991.
007600 DATE-COMPILED.
007700 SECURITY. USO INTERNO DEL DEPARTAMENTO DE RECURSOS HUMANOS.
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT CANDIDATE ASSIGN TO CANDIDATE
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-CANDIDATE.
008800
008900     SELECT ANALYSIS  ASSIGN TO ANALYSIS
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-ANALYSIS.
009200
009300     SELECT REPORT    ASSIGN TO REPORT
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-REPORT.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900******************************************************************
010000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010100******************************************************************
010200*   ENTRADA DE CANDIDATOS CON TEXTO LIBRE DE CV
010300 FD CANDIDATE.
010400     COPY RHCAND1.
010500*   SALIDA DE ANALISIS DE BRECHA DE HABILIDADES
010600 FD ANALYSIS.
010700     COPY RHANAL1.
010800*   REPORTE IMPRESO DE BRECHA DE HABILIDADES Y CONTROL
010900 FD REPORT.
011000 01 RHI-LINEA-REPORTE                PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*              C A M P O S    D E    T R A B A J O               *
011500******************************************************************
011600 01 WKS-CAMPOS-DE-TRABAJO.
011700    02 WKS-PROGRAMA               PIC X(08)         VALUE
011800                                                    "RHGAPAN1".
011900
012000 01 FS-CANDIDATE                   PIC 9(02)         VALUE ZEROS.
012100 01 FS-ANALYSIS                    PIC 9(02)         VALUE ZEROS.
012200 01 FS-REPORT                      PIC 9(02)         VALUE ZEROS.
012300
012400*   FECHA DE PROCESO PARA EL SELLO DEL REPORTE
012500 01 WKS-FECHA-PROCESO              PIC 9(06)         VALUE ZEROS.
012600 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012700    02 WKS-FP-ANO                  PIC 9(02).
012800    02 WKS-FP-MES                  PIC 9(02).
012900    02 WKS-FP-DIA                  PIC 9(02).
013000
013100******************************************************************
013200*             S W I T C H E S   Y   B A N D E R A S              *
013300******************************************************************
013400 01 WKS-SWITCHES.
013500    02 WKS-SW-FIN-CANDIDATOS       PIC 9(01)         VALUE ZERO.
013600       88 WKS-FIN-CANDIDATOS                         VALUE 1.
013700    02 WKS-SW-POSICION-ENCONTRADA  PIC 9(01)         VALUE ZERO.
013800       88 WKS-POSICION-OK                             VALUE 1.
013900    02 WKS-SW-SKILL-EXISTE         PIC 9(01)         VALUE ZERO.
014000       88 WKS-SKILL-OK                                VALUE 1.
014100    02 WKS-SW-SKILL-DUPLICADO      PIC 9(01)         VALUE ZERO.
014200       88 WKS-SKILL-DUP                                VALUE 1.
014300    02 WKS-SW-NIVEL-ENCONTRADO     PIC 9(01)         VALUE ZERO.
014400       88 WKS-NIVEL-OK                                 VALUE 1.
014500    02 WKS-SW-SKILL-FALTA          PIC 9(01)         VALUE ZERO.
014600       88 WKS-SKILL-FALTA                              VALUE 1.
014700
014800******************************************************************
014900*   I N D I C E S   Y   C O N T A D O R E S   D E   T R A B A J O*
015000******************************************************************
015100 77 WKS-HALLADO                    PIC 9(04) COMP    VALUE ZERO.
015200 77 WKS-TMP-EXIST                  PIC 9(02) COMP    VALUE ZERO.
015300 77 WKS-TMP-TOTAL                  PIC 9(02) COMP    VALUE ZERO.
015400 77 WKS-SEM-HALLADAS               PIC 9(02) COMP    VALUE ZERO.
015500 77 WKS-TOTAL-SEMANAS              PIC 9(04) COMP    VALUE ZERO.
015600 77 WKS-PCT-NIVEL                  PIC 9(03)V9 COMP  VALUE ZERO.
015700 77 WKS-MEJORA-POTENCIAL           PIC 9(03)V9 COMP  VALUE ZERO.
015800 77 WKS-CV-NOBLANK                 PIC 9(03) COMP    VALUE ZERO.
015900 77 WKS-POS-DIGITO                 PIC 9(03) COMP    VALUE ZERO.
016000 77 WKS-ANIOS-HALLADOS             PIC 9(02) COMP    VALUE ZERO.
016100 77 WKS-ANIOS-MAX                  PIC 9(02) COMP    VALUE ZERO.
016200 77 WKS-GRADO-HALLADO              PIC 9(01) COMP    VALUE ZERO.
016300 77 WKS-IX-TMP                     PIC 9(02) COMP    VALUE ZERO.
016400 77 WKS-TIER-BUSCA                 PIC X(01)         VALUE SPACE.
016500 77 WKS-POS-IX-DISPLAY             PIC 9(01)         VALUE ZERO.
016600 01 WKS-POS-IX-ALFA REDEFINES WKS-POS-IX-DISPLAY PIC X(01).
016700
016800 01 WKS-NEEDLE.
016900    02 WKS-NEEDLE-TXT              PIC X(20)         VALUE SPACES.
017000    02 WKS-NEEDLE-LEN              PIC 9(02) COMP    VALUE ZERO.
017100
017200******************************************************************
017300*CAMPO PARA VALIDAR PAR DE DIGITOS EN EL ESCANEO DE ANIOS DE     *
017400*EXPERIENCIA DENTRO DEL TEXTO LIBRE DEL CV                       *
017500******************************************************************
017600 01 WKS-CV-2CHAR                   PIC X(02)         VALUE SPACES.
017700 01 WKS-CV-2CHAR-R REDEFINES WKS-CV-2CHAR.
017800    02 WKS-CV-D1                   PIC X(01).
017900    02 WKS-CV-D2                   PIC X(01).
018000
018100******************************************************************
018200*   T A B L A S   D E   P O S I C I O N E S   Y   H A B I L      *
018300*   IDADES - CARGADAS POR LITERAL VALUE / FILLER+REDEFINES,      *
018400*   AL ESTILO DE TABLA FIJA DEL DEPARTAMENTO, SIN ARCHIVO APARTE *
018500******************************************************************
018600
018700*   DICCIONARIO PLANO DE PALABRAS CLAVE DE HABILIDADES (69)
018800*   TEXTO(24) + LONGITUD(02) + CATEGORIA(01): P=PROGRAMACION
018900*   D=CIENCIA DE DATOS  O=DEVOPS  G=DISENIO  M=PROY. MGMT
019000 01 WKS-TABLA-SKILLS-LIT.
019100     02 WKS-SKL-TAB-LIT              PIC X(1863)
019200         VALUE "PYTHON                  06PJAVA
019300-    " 04PJAVASCRIPT              10PC++                     03PC#
019400-    "                      02PPHP                     03PRUBY
019500-    "                04PGO                      02PRUST
019600-    "          04PREACT                   05PANGULAR
019700-    "    07PVUE                     03PNODEJS                  06
019800-    "PDJANGO                  06PFLASK                   05PSPRIN
019900-    "G                  06PLARAVEL                 07PMACHINE LEA
020000-    "RNING        16DDEEP LEARNING           13DTENSORFLOW
020100-    "       10DPYTORCH                 07DKERAS
020200-    " 05DSCIKIT-LEARN            12DPANDAS                  06DNU
020300-    "MPY                   05DMATPLOTLIB              10DSEABORN
020400-    "                07DSQL                     03DNOSQL
020500-    "          05DDATA ANALYSIS           13DSTATISTICS
020600-    "    10DDATA VISUALIZATION      18DTABLEAU                 07
020700-    "DPOWERBI                 07DDOCKER                  06OKUBER
020800-    "NETES              10OAWS                     03OAZURE
020900-    "             05OGCP                     03OTERRAFORM
021000-    "       09OANSIBLE                 07OJENKINS
021100-    " 07OGITLAB                  06OCI/CD                   05OMI
021200-    "CROSERVICES           13OLINUX                   05OBASH
021300-    "                04OPYTHON                  06OPHOTOSHOP
021400-    "          09GILLUSTRATOR             11GFIGMA
021500-    "    05GSKETCH                  06GADOBE CREATIVE SUITE    20
021600-    "GUI DESIGN               09GUX DESIGN               09GPROTO
021700-    "TYPING             11GWIREFRAMING             11GRESPONSIVE
021800-    "DESIGN       17GAGILE                   05MSCRUM
021900-    "       05MKANBAN                  06MPMP
022000-    " 03MPROJECT MANAGEMENT      18MSTAKEHOLDER MANAGEMENT  22MRI
022100-    "SK MANAGEMENT         15MJIRA                    04MCONFLUEN
022200-    "CE              10MTEAM LEADERSHIP         15MCOMMUNICATION
022300-    "          13M".
022400 01 WKS-TABLA-SKILLS-R REDEFINES WKS-TABLA-SKILLS-LIT.
022500    02 WKS-SKL-ENTRY OCCURS 69 TIMES INDEXED BY WKS-SKL-IX.
022600       03 WKS-SKL-TEXTO            PIC X(24).
022700       03 WKS-SKL-LONG             PIC 9(02).
022800       03 WKS-SKL-CAT              PIC X(01).
022900
023000*   NOMBRES DE LAS 5 POSICIONES (ORDEN FIJO, PARALELO A LA
023100*   TABLA DE REQUERIMIENTOS QUE SIGUE)
023200 01 WKS-TABLA-POSNOMBRES-LIT.
023300     02 WKS-POSNM-TAB-LIT            PIC X(100)
023400         VALUE "DATA SCIENCE        WEB DEVELOPMENT     DEVOPS
023500-    "          MOBILE DEVELOPMENT  UI UX DESIGN        ".
023600 01 WKS-TABLA-POSNOMBRES-R REDEFINES WKS-TABLA-POSNOMBRES-LIT.
023700    02 WKS-POS-NOMBRE OCCURS 5 TIMES
023800                       INDEXED BY WKS-POS-IX  PIC X(20).
023900
024000*   REQUERIMIENTOS POR POSICION: 3 REQ + 4 AVANZADAS + 5
024100*   HERRAMIENTAS + 4 NIVELES DE CARRERA X 9 HABILIDADES C/U
024200 01 WKS-TABLA-POSICIONES-LIT.
024300     02 WKS-POSBD-TAB-LIT            PIC X(5280)
024400         VALUE "PYTHON              06SQL                 03STATIS
024500-    "TICS          10MACHINE LEARNING    16DEEP LEARNING       13
024600-    "NLP                 03                    00TENSORFLOW
024700-    "    10PYTORCH             07SCIKIT-LEARN        12PANDAS
024800-    "          06NUMPY               05PYTHON              06SQL
024900-    "                03STATISTICS          10EXCEL
025000-    "05                    00                    00
025100-    "      00                    00                    00PYTHON
025200-    "            06SQL                 03MACHINE LEARNING    16DA
025300-    "TA VISUALIZATION  18                    00
025400-    "  00                    00                    00
025500-    "        00PYTHON              06SQL                 03MACHIN
025600-    "E LEARNING    16DEEP LEARNING       13MLOPS               05
025700-    "LEADERSHIP          10                    00
025800-    "    00                    00PYTHON              06SQL
025900-    "          03MACHINE LEARNING    16DEEP LEARNING       13MLOP
026000-    "S               05LEADERSHIP          10STRATEGIC THINKING
026100-    "18                    00                    00HTML
026200-    "      04CSS                 03JAVASCRIPT          10REACT
026300-    "            05NODEJS              06TYPESCRIPT          10GR
026400-    "APHQL             07WEBPACK             07DOCKER
026500-    "  06GIT                 03CI/CD               05
026600-    "        00HTML                04CSS                 03JAVASC
026700-    "RIPT          10GIT                 03                    00
026800-    "                    00                    00
026900-    "    00                    00HTML                04CSS
027000-    "          03JAVASCRIPT          10REACT               05NODE
027100-    "JS              06TYPESCRIPT          10
027200-    "00                    00                    00HTML
027300-    "      04CSS                 03JAVASCRIPT          10REACT
027400-    "            05NODEJS              06TYPESCRIPT          10AR
027500-    "CHITECTURE        12PERFORMANCE         11
027600-    "  00HTML                04CSS                 03JAVASCRIPT
027700-    "        10REACT               05NODEJS              06TYPESC
027800-    "RIPT          10ARCHITECTURE        12LEADERSHIP          10
027900-    "MENTORING           09LINUX               05DOCKER
028000-    "    06CLOUD               05KUBERNETES          10TERRAFORM
028100-    "          09ANSIBLE             07CI/CD               05JENK
028200-    "INS             07GITLAB              06MONITORING
028300-    "10SECURITY            08                    00LINUX
028400-    "      05DOCKER              06GIT                 03
028500-    "            00                    00                    00
028600-    "                  00                    00
028700-    "  00LINUX               05DOCKER              06KUBERNETES
028800-    "        10AWS                 03CI/CD               05
028900-    "              00                    00                    00
029000-    "                    00LINUX               05DOCKER
029100-    "    06KUBERNETES          10TERRAFORM           09ANSIBLE
029200-    "          07SECURITY            08PERFORMANCE         11
029300-    "                00                    00LINUX
029400-    "05DOCKER              06KUBERNETES          10TERRAFORM
029500-    "      09ANSIBLE             07SECURITY            08ARCHITEC
029600-    "TURE        12LEADERSHIP          10                    00MO
029700-    "BILE DEVELOPMENT  18PROGRAMMING         11
029800-    "  00REACT NATIVE        12FLUTTER             07SWIFT
029900-    "        05KOTLIN              06XCODE               05ANDROI
030000-    "D STUDIO      14FIREBASE            08                    00
030100-    "                    00JAVASCRIPT          10REACT NATIVE
030200-    "    12MOBILE DEVELOPMENT  18                    00
030300-    "          00                    00                    00
030400-    "                00                    00JAVASCRIPT
030500-    "10REACT NATIVE        12FLUTTER             07NATIVE DEVELOP
030600-    "MENT  18                    00                    00
030700-    "            00                    00                    00JA
030800-    "VASCRIPT          10REACT NATIVE        12FLUTTER
030900-    "  07SWIFT               05KOTLIN              06ARCHITECTURE
031000-    "        12PERFORMANCE         11                    00
031100-    "              00JAVASCRIPT          10REACT NATIVE        12
031200-    "FLUTTER             07SWIFT               05KOTLIN
031300-    "    06ARCHITECTURE        12LEADERSHIP          10STRATEGY
031400-    "          08                    00DESIGN              06UI/U
031500-    "X               05                    00FIGMA
031600-    "05SKETCH              06ADOBE CREATIVE SUITE20PROTOTYPING
031700-    "      11FIGMA               05SKETCH              06ADOBE XD
031800-    "            08INVISION            08                    00DE
031900-    "SIGN              06FIGMA               05UI/UX
032000-    "  05                    00                    00
032100-    "        00                    00                    00
032200-    "              00DESIGN              06FIGMA               05
032300-    "SKETCH              06PROTOTYPING         11USER RESEARCH
032400-    "    13                    00                    00
032500-    "          00                    00DESIGN              06FIGM
032600-    "A               05SKETCH              06PROTOTYPING
032700-    "11USER RESEARCH       13DESIGN SYSTEMS      14LEADERSHIP
032800-    "      10                    00                    00DESIGN
032900-    "            06FIGMA               05SKETCH              06PR
033000-    "OTOTYPING         11USER RESEARCH       13DESIGN SYSTEMS
033100-    "  14STRATEGY            08MENTORING           09
033200-    "        00".
033300 01 WKS-TABLA-POSICIONES-R REDEFINES WKS-TABLA-POSICIONES-LIT.
033400    02 WKS-POS-ENTRY OCCURS 5 TIMES INDEXED BY WKS-POSE-IX.
033500       03 WKS-POS-REQ OCCURS 3 TIMES INDEXED BY WKS-REQ-IX.
033600          04 WKS-POS-REQ-TXT      PIC X(20).
033700          04 WKS-POS-REQ-LEN      PIC 9(02).
033800       03 WKS-POS-ADV OCCURS 4 TIMES INDEXED BY WKS-ADV-IX.
033900          04 WKS-POS-ADV-TXT      PIC X(20).
034000          04 WKS-POS-ADV-LEN      PIC 9(02).
034100       03 WKS-POS-TOOL OCCURS 5 TIMES INDEXED BY WKS-TOOL-IX.
034200          04 WKS-POS-TOOL-TXT     PIC X(20).
034300          04 WKS-POS-TOOL-LEN     PIC 9(02).
034400       03 WKS-POS-NIVEL OCCURS 4 TIMES INDEXED BY WKS-NIV-IX.
034500          04 WKS-POS-NIV-SKL OCCURS 9 TIMES
034600                             INDEXED BY WKS-NIVSK-IX.
034700             05 WKS-POS-NIV-TXT   PIC X(20).
034800             05 WKS-POS-NIV-LEN   PIC 9(02).
034900
035000*   TIEMPOS DE APRENDIZAJE (25): TIPO R=REQUERIDA A=AVANZADA
035100*   T=HERRAMIENTA + TEXTO(20) + LONGITUD(02) + SEMANAS(02)
035200 01 WKS-TABLA-TIEMPOS-LIT.
035300     02 WKS-LRNT-TAB-LIT             PIC X(625)
035400         VALUE "RPYTHON              0606RSQL                 0304
035500-    "RHTML                0402RCSS                 0302RJAVASCRIP
035600-    "T          1006RLINUX               0508RDOCKER
035700-    " 0604RDESIGN              0606RPROGRAMMING         1108AMACH
035800-    "INE LEARNING    1612ADEEP LEARNING       1316AKUBERNETES
035900-    "      1008ATENSORFLOW          1010APYTORCH             0710
036000-    "AREACT               0508ANODEJS              0608TGIT
036100-    "           0302TAWS                 0310TAZURE
036200-    " 0510TTERRAFORM           0906TJENKINS             0704TFIGM
036300-    "A               0504TSKETCH              0604TWEBPACK
036400-    "      0703TTYPESCRIPT          1004".
036500 01 WKS-TABLA-TIEMPOS-R REDEFINES WKS-TABLA-TIEMPOS-LIT.
036600    02 WKS-LT-ENTRY OCCURS 25 TIMES INDEXED BY WKS-LT-IX.
036700       03 WKS-LT-TIER             PIC X(01).
036800       03 WKS-LT-TXT              PIC X(20).
036900       03 WKS-LT-LEN              PIC 9(02).
037000       03 WKS-LT-SEM              PIC 9(02).
037100
037200*   CERTIFICACIONES SUGERIDAS POR POSICION (9): 1=CIENCIA DE
037300*   DATOS 2=DESARROLLO WEB 3=DEVOPS + TEXTO DE CERTIFICACION
037400 01 WKS-TABLA-POSCERT-LIT.
037500     02 WKS-PCRT-TAB-LIT             PIC X(216)
037600         VALUE "1AWS CERTIFIED ML       1GOOGLE DATA ANALYST    1T
037700-    "ENSORFLOW DEVELOPER   2META FRONT-END CERT    2AWS CERTIFIED
037800-    " DEV      2FULL STACK CERT        3AWS CERTIFIED DEVOPS   3K
037900-    "UBERNETES CKA         3TERRAFORM ASSOCIATE    ".
038000 01 WKS-TABLA-POSCERT-R REDEFINES WKS-TABLA-POSCERT-LIT.
038100    02 WKS-PC-ENTRY OCCURS 9 TIMES INDEXED BY WKS-PC-IX.
038200       03 WKS-PC-POS              PIC X(01).
038300       03 WKS-PC-TXT              PIC X(23).
038400
038500*   CERTIFICACIONES SUGERIDAS POR HABILIDAD FALTANTE (4)
038600 01 WKS-TABLA-SKLCERT-LIT.
038700     02 WKS-SCRT-TAB-LIT             PIC X(180)
038800         VALUE "AWS                 03AWS CERTIFIED          DOCKE
038900-    "R              06DOCKER CERTIFIED ASSOC KUBERNETES
039000-    "10KUBERNETES CKA         PYTHON              06PYTHON INSTIT
039100-    "UTE PCAP  ".
039200 01 WKS-TABLA-SKLCERT-R REDEFINES WKS-TABLA-SKLCERT-LIT.
039300    02 WKS-SC-ENTRY OCCURS 4 TIMES INDEXED BY WKS-SC-IX.
039400       03 WKS-SC-TXT              PIC X(20).
039500       03 WKS-SC-LEN              PIC 9(02).
039600       03 WKS-SC-CERT             PIC X(23).
039700
039800*   PALABRAS CLAVE DE GRADO ACADEMICO (13) + GRUPO DE
039900*   PRECEDENCIA: 1=DOCTORADO 2=MAESTRIA 3=LICENCIATURA
040000*   4=TECNICO 5=OTRO/DIVERSIFICADO
040100 01 WKS-TABLA-EDU-LIT.
040200     02 WKS-EDU-TAB-LIT              PIC X(221)
040300         VALUE "PHD           031DOCTORATE     091MASTER        06
040400-    "2M.SC          042M.S           032MBA           032BACHELOR
040500-    "      083B.SC          043B.S           033ASSOCIATE     094
040600-    "DIPLOMA       075CERTIFICATE   115CERTIFICATION 135".
040700 01 WKS-TABLA-EDU-R REDEFINES WKS-TABLA-EDU-LIT.
040800    02 WKS-EDU-ENTRY OCCURS 13 TIMES INDEXED BY WKS-EDU-IX.
040900       03 WKS-EDU-TXT             PIC X(14).
041000       03 WKS-EDU-LEN             PIC 9(02).
041100       03 WKS-EDU-GRP             PIC 9(01).
041200
041300*   INDICADORES DE CERTIFICACION GENERICA (10)
041400 01 WKS-TABLA-CERTIND-LIT.
041500     02 WKS-CERT-TAB-LIT             PIC X(220)
041600         VALUE "CERTIFIED           09CERTIFICATE         11CERTIF
041700-    "ICATION       13CISCO               05AWS CERTIFIED       13
041800-    "GOOGLE CERTIFIED    16MICROSOFT CERTIFIED 19PMP
041900-    "    03CSM                 03CSD                 03".
042000 01 WKS-TABLA-CERTIND-R REDEFINES WKS-TABLA-CERTIND-LIT.
042100    02 WKS-CI-ENTRY OCCURS 10 TIMES INDEXED BY WKS-CI-IX.
042200       03 WKS-CI-TXT              PIC X(20).
042300       03 WKS-CI-LEN              PIC 9(02).
042400
042500*   IDIOMAS HABLADOS (10)
042600 01 WKS-TABLA-LANG-LIT.
042700     02 WKS-LANG-TAB-LIT             PIC X(120)
042800         VALUE "ENGLISH   07VIETNAMESE10CHINESE   07JAPANESE  08KO
042900-    "REAN    06FRENCH    06GERMAN    06SPANISH   07RUSSIAN   07AR
043000-    "ABIC    06".
043100 01 WKS-TABLA-LANG-R REDEFINES WKS-TABLA-LANG-LIT.
043200    02 WKS-LG-ENTRY OCCURS 10 TIMES INDEXED BY WKS-LG-IX.
043300       03 WKS-LG-TXT              PIC X(10).
043400       03 WKS-LG-LEN              PIC 9(02).
043500
043600******************************************************************
043700*  P E R F I L  D E L  C A N D I D A T O  E N  M E M O R I A     *
043800******************************************************************
043900 01 WKS-PERFIL-CANDIDATO.
044000    02 PROF-CAND-ID                PIC X(10).
044100    02 PROF-SKILL-COUNT             PIC 9(03) COMP.
044200    02 PROF-SKILLS OCCURS 50 TIMES
044300                   INDEXED BY WKS-PRF-IX     PIC X(20).
044400    02 PROF-PROG-COUNT              PIC 9(02) COMP.
044500    02 PROF-DS-COUNT                PIC 9(02) COMP.
044600    02 PROF-DEVOPS-COUNT            PIC 9(02) COMP.
044700    02 PROF-DESIGN-COUNT            PIC 9(02) COMP.
044800    02 PROF-PM-COUNT                PIC 9(02) COMP.
044900    02 PROF-HIGHEST-DEGREE          PIC X(12).
045000    02 PROF-TOTAL-YEARS             PIC 9(02).
045100    02 PROF-CERT-COUNT              PIC 9(02) COMP.
045200    02 PROF-LANG-COUNT              PIC 9(02) COMP.
045300    02 FILLER                       PIC X(06).
045400
045500******************************************************************
045600* R E S U L T A D O  D E L  A N A L I S I S  D E  B R E C H A    *
045700******************************************************************
045800 01 WKS-RESULTADO-BRECHA.
045900    02 WKS-POSICION-NORM            PIC X(20).
046000    02 WKS-REQ-PCT                  PIC 9(03)V9.
046100    02 WKS-ADV-PCT                  PIC 9(03)V9.
046200    02 WKS-TOOL-PCT                 PIC 9(03)V9.
046300    02 WKS-SCORE                    PIC 9(03)V9.
046400    02 WKS-READINESS                PIC X(30).
046500    02 WKS-NIVEL-CARRERA            PIC X(10).
046600    02 WKS-REQ-FALTAN-CT            PIC 9(02) COMP.
046700    02 WKS-ADV-FALTAN-CT            PIC 9(02) COMP.
046800    02 WKS-TOOL-FALTAN-CT           PIC 9(02) COMP.
046900    02 WKS-TIEMPO-LISTO             PIC X(10).
047000    02 WKS-ESTATUS                  PIC X(08).
047100    02 FILLER                       PIC X(05).
047200
047300*   HABILIDADES FALTANTES POR NIVEL, CON SEMANAS ESTIMADAS
047400 01 WKS-FALTANTES.
047500    02 WKS-REQ-FALTA OCCURS 3 TIMES.
047600       03 WKS-RF-TXT               PIC X(20).
047700       03 WKS-RF-SEM               PIC 9(02) COMP.
047800    02 WKS-ADV-FALTA OCCURS 4 TIMES.
047900       03 WKS-AF-TXT               PIC X(20).
048000       03 WKS-AF-SEM               PIC 9(02) COMP.
048100    02 WKS-TOOL-FALTA OCCURS 5 TIMES.
048200       03 WKS-TF-TXT               PIC X(20).
048300       03 WKS-TF-SEM               PIC 9(02) COMP.
048400    02 FILLER                      PIC X(04).
048500
048600*   CERTIFICACIONES SUGERIDAS, TOPE DE 5 POR CANDIDATO
048700 01 WKS-CERT-SUGERIDAS.
048800    02 WKS-CS-COUNT                 PIC 9(02) COMP.
048900    02 WKS-CS-ENTRY OCCURS 5 TIMES  PIC X(23).
049000
049100*   PLAN DE MEJORA EN TRES FASES (0-3 / 3-6 / 6-12 MESES)
049200 01 WKS-PLAN.
049300    02 WKS-PLAN-FASE1-CT            PIC 9(01) COMP.
049400    02 WKS-PLAN-FASE1 OCCURS 3 TIMES.
049500       03 WKS-P1-TXT               PIC X(20).
049600       03 WKS-P1-SEM               PIC 9(02) COMP.
049700    02 WKS-PLAN-FASE2-CT            PIC 9(01) COMP.
049800    02 WKS-PLAN-FASE2 OCCURS 3 TIMES PIC X(20).
049900    02 WKS-PLAN-FASE3-CT            PIC 9(01) COMP.
050000    02 WKS-PLAN-FASE3 OCCURS 3 TIMES PIC X(20).
050100    02 FILLER                       PIC X(06).
050200
050300******************************************************************
050400* C O N T A D O R E S  D E  C O N T R O L  D E  C O R R I D A    *
050500******************************************************************
050600 01 WKS-CONTADORES.
050700    02 WKS-CTR-LEIDOS               PIC 9(05) COMP  VALUE ZERO.
050800    02 WKS-CTR-ANALIZADOS           PIC 9(05) COMP  VALUE ZERO.
050900    02 WKS-CTR-NOREQMT              PIC 9(05) COMP  VALUE ZERO.
051000    02 WKS-SUMA-SCORE               PIC 9(07)V9 COMP VALUE ZERO.
051100    02 WKS-PROM-SCORE               PIC 9(03)V9 COMP VALUE ZERO.
051200    02 WKS-CTR-HIGHLY               PIC 9(05) COMP  VALUE ZERO.
051300    02 WKS-CTR-MODERATE             PIC 9(05) COMP  VALUE ZERO.
051400    02 WKS-CTR-NEEDS                PIC 9(05) COMP  VALUE ZERO.
051500    02 WKS-CTR-SIGNIFICANT          PIC 9(05) COMP  VALUE ZERO.
051600    02 FILLER                       PIC X(04).
051700
051800******************************************************************
051900* L I N E A  D E  I M P R E S I O N  Y  S U S  L A Y O U T S     *
052000******************************************************************
052100 01 WKS-LINEA-IMPRESION             PIC X(132)       VALUE SPACES.
052200
052300 01 WKS-LIN-POSCAND REDEFINES WKS-LINEA-IMPRESION.
052400    05 WLC-ETQ-POS                 PIC X(10).
052500    05 WLC-POSICION                PIC X(20).
052600    05 FILLER                      PIC X(10).
052700    05 WLC-ETQ-CAND                PIC X(11).
052800    05 WLC-CANDIDATO               PIC X(10).
052900    05 FILLER                      PIC X(71).
053000
053100 01 WKS-LIN-PCT REDEFINES WKS-LINEA-IMPRESION.
053200    05 WLP-ETIQUETA                PIC X(29).
053300    05 WLP-VALOR-ED                PIC ZZ9.9.
053400    05 WLP-SIGNO                   PIC X(01).
053500    05 FILLER                      PIC X(97).
053600
053700 01 WKS-LIN-BULLET REDEFINES WKS-LINEA-IMPRESION.
053800    05 FILLER                      PIC X(02).
053900    05 WLB-GUION                   PIC X(02).
054000    05 WLB-TEXTO                   PIC X(22).
054100    05 FILLER                      PIC X(02).
054200    05 WLB-SEM-NUM                 PIC Z9.
054300    05 WLB-SEM-TXT                 PIC X(08).
054400    05 FILLER                      PIC X(94).
054500
054600 01 WKS-LIN-PLAN REDEFINES WKS-LINEA-IMPRESION.
054700    05 WLPL-FASE                   PIC X(15).
054800    05 WLPL-ACCION                 PIC X(14).
054900    05 WLPL-SKILL                  PIC X(20).
055000    05 FILLER                      PIC X(03).
055100    05 WLPL-SEM-OPEN                PIC X(01).
055200    05 WLPL-SEM-NUM                 PIC Z9.
055300    05 WLPL-SEM-CLOSE               PIC X(07).
055400    05 FILLER                      PIC X(70).
055500
055600 01 WKS-LIN-READY REDEFINES WKS-LINEA-IMPRESION.
055700    05 WLR-ETQ                     PIC X(20).
055800    05 WLR-LABEL                    PIC X(30).
055900    05 FILLER                      PIC X(03).
056000    05 WLR-SCORE-ETQ                PIC X(07).
056100    05 WLR-SCORE-ED                 PIC ZZ9.9.
056200    05 WLR-SCORE-SUF                PIC X(04).
056300    05 FILLER                      PIC X(63).
056400
056500 01 WKS-LIN-TIME REDEFINES WKS-LINEA-IMPRESION.
056600    05 WLT-ETQ                     PIC X(30).
056700    05 WLT-VALOR                    PIC X(10).
056800    05 FILLER                      PIC X(92).
056900
057000 01 WKS-LIN-CONTROL REDEFINES WKS-LINEA-IMPRESION.
057100    05 WLK-ETIQUETA                PIC X(45).
057200    05 WLK-VALOR-ED                PIC Z,ZZZ,ZZ9.
057300    05 FILLER                      PIC X(78).
057400
057500******************************************************************
057600* P R O C E D U R E   D I V I S I O N                            *
057700******************************************************************
057800*   ARRANCA LA LOGICA DEL PROGRAMA; TODO LO ANTERIOR ES DECLARATIV
057900 PROCEDURE DIVISION.
058000
058100*   CONTROL PRINCIPAL DEL JOB: ABRE ARCHIVOS, TOMA LA FECHA DE
058200*   PROCESO DEL SISTEMA OPERATIVO Y DESPACHA CADA CANDIDATO
058300*   HASTA AGOTAR CANDIDATE. AL FINAL EMITE EL REPORTE DE
058400*   CONTROL Y CIERRA LOS TRES ARCHIVOS EN ORDEN.
058500 000-PRINCIPAL SECTION.
058600*   ABRE LOS TRES ARCHIVOS; SI ALGUNO FALLA, EL JOB NO SIGUE.
058700     PERFORM 010-APERTURA-ARCHIVOS
058800*   LA FECHA DE CORRIDA ES SOLO PARA SELLAR EL ENCABEZADO DEL
058900*   REPORTE; NINGUN CALCULO DE BRECHA NI DE SCORE DEPENDE DE
059000*   ELLA (ESTE PROGRAMA NO HACE ARITMETICA DE FECHAS).
059100     ACCEPT WKS-FECHA-PROCESO FROM DATE
059200*   SE LEE EL PRIMER CANDIDATO ANTES DE ENTRAR AL PERFORM UNTIL.
059300     PERFORM 040-LEE-CANDIDATO
059400*   UN CICLO DEL PERFORM = UN CANDIDATO. LA CONDICION DE PARO
059500*   LA ENCIENDE 040-LEE-CANDIDATO AL LLEGAR A FIN DE ARCHIVO.
059600     PERFORM 100-PROCESA-CANDIDATO UNTIL WKS-FIN-CANDIDATOS
059700*   EMITE EL RESUMEN DE CONTROL UNA SOLA VEZ, AL TERMINAR.
059800     PERFORM 900-TOTALES-CONTROL
059900*   CIERRA LOS TRES ARCHIVOS ANTES DE TERMINAR EL JOB.
060000     PERFORM 990-CIERRA-ARCHIVOS
060100*   FIN NORMAL DE CORRIDA: RETURN-CODE EN CERO SI NO HUBO ERRORES.
060200     STOP RUN.
060300 000-PRINCIPAL-E. EXIT.
060400
060500*   APERTURA DE ARCHIVOS - SI FALLA SE CORTA LA CORRIDA
060600*   LOS TRES ARCHIVOS SON LINE SEQUENTIAL; UN FS DISTINTO DE
060700*   CERO AL ABRIR ES FATAL PORQUE SIN LOS TRES EL ANALISIS DE
060800*   BRECHA NO PUEDE CORRER NI DEJAR RASTRO EN DISCO.
060900 010-APERTURA-ARCHIVOS SECTION.
061000*   ENTRADA: UN REGISTRO CANDIDATE POR CANDIDATO A EVALUAR.
061100     OPEN INPUT  CANDIDATE
061200*   SIN CANDIDATE EL JOB TERMINA CON RC 91 SIN HABER ABIERTO
061300*   TODAVIA NINGUN ARCHIVO DE SALIDA.
061400     IF FS-CANDIDATE NOT = 0
061500*   FS DE CANDIDATE DISTINTO DE CERO: SE AVISA POR CONSOLA.
061600        DISPLAY "RHGAPAN1 - ERROR AL ABRIR CANDIDATE  FS="
061700*   SE MUESTRA EL FILE STATUS PARA DIAGNOSTICO EN CONSOLA.
061800                FS-CANDIDATE
061900*   SE DEJA EL RETURN-CODE DE ERROR PARA EL JCL.
062000        MOVE 91 TO RETURN-CODE
062100*   SE CORTA LA CORRIDA; NO TIENE SENTIDO SEGUIR SIN EL ARCHIVO.
062200        STOP RUN
062300     END-IF
062400*   ANALYSIS SE ABRE DESPUES DE CONFIRMAR CANDIDATE PARA NO
062500*   DEJAR UN ARCHIVO DE SALIDA CREADO SI LA ENTRADA FALLA.
062600     OPEN OUTPUT ANALYSIS
062700*   SEGUNDO ARCHIVO A ABRIR: SALIDA DE ANALISIS DE BRECHA.
062800     IF FS-ANALYSIS NOT = 0
062900*   FS DE ANALYSIS DISTINTO DE CERO: SE AVISA Y SE CIERRA LO ABIER
063000        DISPLAY "RHGAPAN1 - ERROR AL ABRIR ANALYSIS   FS="
063100*   SE MUESTRA EL FILE STATUS PARA DIAGNOSTICO EN CONSOLA.
063200                FS-ANALYSIS
063300*   SE DEJA EL RETURN-CODE DE ERROR PARA EL JCL.
063400        MOVE 91 TO RETURN-CODE
063500*   SE CIERRA LO QUE YA ESTABA ABIERTO ANTES DE TERMINAR.
063600        CLOSE CANDIDATE
063700*   SE CORTA LA CORRIDA; NO TIENE SENTIDO SEGUIR SIN EL ARCHIVO.
063800        STOP RUN
063900     END-IF
064000*   REPORT LLEVA EL DETALLE DE BRECHA POR CANDIDATO Y EL
064100*   RESUMEN DE CONTROL DE FIN DE CORRIDA.
064200     OPEN OUTPUT REPORT
064300*   TERCER ARCHIVO A ABRIR: SALIDA DE IMPRESION.
064400     IF FS-REPORT NOT = 0
064500*   FS DE REPORT DISTINTO DE CERO: SE AVISA Y SE CIERRA TODO LO DE
064600        DISPLAY "RHGAPAN1 - ERROR AL ABRIR REPORT     FS="
064700*   SE MUESTRA EL FILE STATUS PARA DIAGNOSTICO EN CONSOLA.
064800                FS-REPORT
064900*   SE DEJA EL RETURN-CODE DE ERROR PARA EL JCL.
065000        MOVE 91 TO RETURN-CODE
065100*   SE CIERRAN LOS DOS ARCHIVOS YA ABIERTOS ANTES DE TERMINAR.
065200        CLOSE CANDIDATE ANALYSIS
065300*   SE CORTA LA CORRIDA; NO TIENE SENTIDO SEGUIR SIN EL ARCHIVO.
065400        STOP RUN
065500     END-IF.
065600 010-APERTURA-ARCHIVOS-E. EXIT.
065700
065800*   LECTURA DEL SIGUIENTE CANDIDATO, CON DESPACHO POR FS
065900*   WKS-CTR-LEIDOS CUENTA TODO REGISTRO LEIDO, TENGA O NO
066000*   TABLA DE REQUERIMIENTOS PARA SU PUESTO; ES LA BASE DEL
066100*   REPORTE DE CONTROL DE 900-TOTALES-CONTROL.
066200 040-LEE-CANDIDATO SECTION.
066300*   LECTURA SECUENCIAL; EL FS DEL ARCHIVO DICE COMO SEGUIR.       
066400     READ CANDIDATE
066500*   EL FS DE LA LECTURA DECIDE SI SIGUE, TERMINA O ES ERROR.      
066600     EVALUATE FS-CANDIDATE
066700*   LECTURA NORMAL: SE CUENTA Y SE SIGUE AL DESPACHO.             
066800        WHEN 0
066900*   LECTURA NORMAL: UN CANDIDATO MAS PARA EL CONTEO DE CONTROL.   
067000             ADD 1 TO WKS-CTR-LEIDOS
067100*   YA SE CONTO; SE SALTA DIRECTO A LA SALIDA DE LA SECTION SIN   
067200*   PASAR POR LAS DEMAS RAMAS DEL EVALUATE.                       
067300             GO TO 040-LEE-CANDIDATO-E
067400*   FIN DE ARCHIVO NORMAL: SE ENCIENDE EL SWITCH QUE CORTA EL     
067500*   PERFORM ... UNTIL DE 000-PRINCIPAL.                           
067600        WHEN 10
067700*   FS=10: NO HAY MAS CANDIDATOS, SE PRENDE EL SWITCH DE FIN.     
067800             MOVE 1 TO WKS-SW-FIN-CANDIDATOS
067900*   EL SWITCH YA QUEDO EN SU LUGAR; SE SALTA A LA SALIDA SIN      
068000*   EVALUAR LA RAMA DE ERROR QUE SIGUE.                           
068100             GO TO 040-LEE-CANDIDATO-E
068200*   CUALQUIER FS QUE NO SEA 0 NI 10 ES UN ERROR DE E/S REAL.      
068300        WHEN OTHER
068400*   CUALQUIER OTRO FS ES ERROR DE LECTURA Y CORTA EL JOB.         
068500             DISPLAY "RHGAPAN1 - ERROR DE LECTURA CANDIDATE FS="
068600*   CUALQUIER OTRO FS ES ERROR DE E/S; NO SE PUEDE SEGUIR LEYENDO.
068700                     FS-CANDIDATE
068800*   SE DEJA EL RETURN-CODE DE ERROR PARA EL JCL.                  
068900             MOVE 91 TO RETURN-CODE
069000*   SE CIERRAN LOS ARCHIVOS YA ABIERTOS ANTES DE CORTAR.          
069100             PERFORM 990-CIERRA-ARCHIVOS
069200*   SE CORTA LA CORRIDA; NO TIENE SENTIDO SEGUIR SIN EL ARCHIVO.  
069300             STOP RUN
069400     END-EVALUATE.
069500 040-LEE-CANDIDATO-E. EXIT.
069600
069700*   DESPACHO PRINCIPAL POR CANDIDATO LEIDO
069800*   AQUI SE DECIDE SI EL CANDIDATO TIENE BRECHA CALCULABLE
069900*   (EXISTE TABLA PARA SU PUESTO) O SOLO QUEDA COMO NOREQMT;
070000*   AMBAS RUTAS TERMINAN LEYENDO EL SIGUIENTE REGISTRO.
070100 100-PROCESA-CANDIDATO SECTION.
070200*   PASO 1: ESCANEO DEL CV (CV-ANALYZE).
070300     PERFORM 110-ANALIZA-CV
070400*   PASO 2: NORMALIZACION DEL PUESTO SOLICITADO.
070500     PERFORM 120-NORMALIZA-POSICION
070600*   PASO 3: BUSQUEDA DEL PUESTO EN LA TABLA DE REQUERIMIENTOS.
070700     PERFORM 130-BUSCA-POSICION
070800*   WKS-POSICION-OK SE ENCIENDE EN 130-BUSCA-POSICION SOLO SI
070900*   LA POSICION YA NORMALIZADA EXISTE EN LA TABLA DE 5
071000*   PUESTOS SOPORTADOS POR ESTE ANALISIS.
071100     IF WKS-POSICION-OK
071200*   SOLO SE CUENTA COMO ANALIZADO SI EXISTE TABLA DE REQUERIMIENTO
071300        ADD 1 TO WKS-CTR-ANALIZADOS
071400*   PASO 4: CALCULO DE PORCENTAJES DE CUMPLIMIENTO POR NIVEL.
071500        PERFORM 140-ANALIZA-BRECHA
071600*   PASO 5: NIVEL DE CARRERA ALCANZADO POR EL CANDIDATO.
071700        PERFORM 150-DETERMINA-NIVEL-CARRERA
071800*   PASO 6: SCORE GLOBAL Y ETIQUETA DE DISPONIBILIDAD.
071900        PERFORM 160-CALCULA-SCORE
072000*   PASO 7: CERTIFICACIONES RECOMENDADAS.
072100        PERFORM 170-GENERA-RECOMENDACIONES
072200*   PASO 8: PLAN DE MEJORA EN TRES FASES.
072300        PERFORM 180-GENERA-PLAN-MEJORA
072400*   PASO 9: SE GRABA EL REGISTRO DE ANALISIS.
072500        PERFORM 190-ESCRIBE-ANALISIS
072600*   PASO 10: SE IMPRIME EL BLOQUE DEL CANDIDATO.
072700        PERFORM 200-IMPRIME-REPORTE
072800*   SIN TABLA DE REQUERIMIENTOS NO HAY BRECHA QUE MEDIR NI
072900*   REPORTE QUE IMPRIMIR; SOLO QUEDA CONSTANCIA EN ANALYSIS.
073000     ELSE
073100*   SIN TABLA DE REQUERIMIENTOS SE USA EL CAMINO CORTO NOREQMT.
073200        ADD 1 TO WKS-CTR-NOREQMT
073300*   CAMINO CORTO: SOLO SE GRABA EL ANALISIS, SIN BRECHA.
073400        PERFORM 195-ESCRIBE-ANALISIS-NOREQMT
073500     END-IF
073600*   SE LEE EL SIGUIENTE CANDIDATO ANTES DE VOLVER AL PERFORM.
073700     PERFORM 040-LEE-CANDIDATO.
073800 100-PROCESA-CANDIDATO-E. EXIT.
073900
074000******************************************************************
074100*C V - A N A L Y Z E - E S C A N E O  D E L  C U R R I C U L U M *
074200******************************************************************
074300*   ESTE BLOQUE CONSTRUYE EL PERFIL DEL CANDIDATO (WKS-PERFIL-
074400*   CANDIDATO) A PARTIR DEL TEXTO LIBRE DEL CV: HABILIDADES,
074500*   GRADO ACADEMICO, ANIOS DE EXPERIENCIA, CERTIFICACIONES E
074600*   IDIOMAS. EL PERFIL ARMADO AQUI ES LA ENTRADA DEL ANALISIS
074700*   DE BRECHA DE LA SECCION GAP-ANALYZE MAS ABAJO.
074800 110-ANALIZA-CV SECTION.
074900*   SE LIMPIA EL PERFIL DEL CANDIDATO ANTERIOR ANTES DE
075000*   ACUMULAR EL DEL REGISTRO QUE SE ACABA DE LEER.
075100     INITIALIZE WKS-PERFIL-CANDIDATO
075200*   SE LIMPIAN LOS ACUMULADORES DE GRADO Y ANIOS ANTES DE ESCANEAR
075300     MOVE ZERO TO WKS-GRADO-HALLADO WKS-ANIOS-MAX
075400*   EL ID DEL CANDIDATO PASA TAL CUAL AL PERFIL EN MEMORIA.
075500     MOVE RHCD-CAND-ID TO PROF-CAND-ID
075600*   LONGITUD UTIL DEL CV; DECIDE SI SE ESCANEA O NO EL TEXTO.
075700     PERFORM 116-CALCULA-LONGITUD-CV
075800*   UN CV CON MENOS DE 50 CARACTERES UTILES SE CONSIDERA
075900*   DEMASIADO CORTO PARA ESCANEAR POR TEXTO: SOLO SE TOMA EL
076000*   CAMPO DECLARADO DE ANIOS DE EXPERIENCIA DEL CANDIDATO.
076100     IF WKS-CV-NOBLANK < 50
076200*   LOS ANIOS DECLARADOS POR EL CANDIDATO SE COPIAN DE ENTRADA.
076300        MOVE RHCD-YEARS-EXP TO PROF-TOTAL-YEARS
076400     ELSE
076500*   CV CON SUFICIENTE TEXTO: SE BARREN LAS 69 PALABRAS CLAVE
076600*   DE HABILIDADES, LAS 13 DE GRADO ACADEMICO, LAS 10 DE
076700*   CERTIFICACIONES Y LAS 10 DE IDIOMAS.
076800        PERFORM 111-ESCANEA-SKILLS
076900*   RECORRE LAS 69 ENTRADAS DEL DICCIONARIO PLANO DE HABILIDADES.
077000           VARYING WKS-SKL-IX FROM 1 BY 1 UNTIL WKS-SKL-IX > 69
077100*   PASO: GRADO ACADEMICO MAS ALTO DECLARADO EN EL CV.
077200        PERFORM 112-DETERMINA-GRADO-ACADEMICO
077300*   RECORRE LAS 13 PALABRAS CLAVE DE NIVEL EDUCATIVO.
077400           VARYING WKS-EDU-IX FROM 1 BY 1 UNTIL WKS-EDU-IX > 13
077500*   TRADUCE EL CODIGO DE GRADO HALLADO A SU ETIQUETA DE TEXTO.
077600        PERFORM 112-ASIGNA-GRADO-TEXTO
077700*   ANIOS DE EXPERIENCIA: DECLARADOS VS. HALLADOS EN EL TEXTO.
077800        PERFORM 113-CALCULA-ANIOS-EXPERIENCIA
077900*   PASO: CERTIFICACIONES MENCIONADAS EN EL CV.
078000        PERFORM 114-CUENTA-CERTIFICACIONES
078100*   RECORRE LOS 10 INDICADORES DE CERTIFICACION CONOCIDOS.
078200           VARYING WKS-CI-IX FROM 1 BY 1 UNTIL WKS-CI-IX > 10
078300*   PASO: IDIOMAS MENCIONADOS EN EL CV.
078400        PERFORM 115-CUENTA-IDIOMAS
078500*   RECORRE LOS 10 NOMBRES DE IDIOMA CONOCIDOS.
078600           VARYING WKS-LG-IX FROM 1 BY 1 UNTIL WKS-LG-IX > 10
078700     END-IF.
078800 110-ANALIZA-CV-E. EXIT.
078900
079000*   CUENTA DE CARACTERES NO EN BLANCO DEL TEXTO DEL CV
079100*   WKS-HALLADO AQUI CUENTA ESPACIOS EN BLANCO, NO PALABRAS;
079200 116-CALCULA-LONGITUD-CV SECTION.
079300*   LA CUENTA ES '400 MENOS ESPACIOS = CARACTERES UTILES'.
079400     MOVE ZERO TO WKS-HALLADO
079500*   SE CUENTAN LOS BYTES EN BLANCO PARA SABER CUANTO TEXTO HAY.
079600     INSPECT RHCD-CV-TEXT TALLYING WKS-HALLADO FOR ALL SPACE
079700*   EL COMPLEMENTO DE LOS BLANCOS ES EL TEXTO REALMENTE ESCRITO.
079800     COMPUTE WKS-CV-NOBLANK = 400 - WKS-HALLADO.
079900 116-CALCULA-LONGITUD-CV-E. EXIT.
080000
080100*   BUSQUEDA DE UNA PALABRA CLAVE DE HABILIDAD EN EL CV
080200*   LA COMPARACION ES POR SUBCADENA (INSPECT ... TALLYING), NO
080300*   POR PALABRA COMPLETA; UNA HABILIDAD COMO 'SQL' SE CUENTA
080400*   AUNQUE APAREZCA DENTRO DE OTRA PALABRA DEL TEXTO DEL CV.
080500 111-ESCANEA-SKILLS SECTION.
080600*   SOLO SE BUSCA LA PALABRA CLAVE SI TIENE LONGITUD DEFINIDA.
080700     IF WKS-SKL-LONG(WKS-SKL-IX) > 0
080800*   SE REINICIA EL CONTADOR DE OCURRENCIAS PARA ESTA PALABRA CLAVE
080900        MOVE ZERO TO WKS-HALLADO
081000*   CUENTA CUANTAS VECES APARECE LA PALABRA CLAVE EN EL CV.
081100        INSPECT RHCD-CV-TEXT TALLYING WKS-HALLADO FOR ALL
081200*   TEXTO DE LA HABILIDAD A BUSCAR EN ESTA VUELTA DEL CICLO.
081300                WKS-SKL-TEXTO(WKS-SKL-IX)
081400*   SOLO SE COMPARA HASTA LA LONGITUD REAL DE LA PALABRA.
081500                   (1:WKS-SKL-LONG(WKS-SKL-IX))
081600*   SI LA PALABRA CLAVE APARECIO AL MENOS UNA VEZ SE SUMA A
081700*   SU CATEGORIA Y SE AGREGA AL PERFIL SIN DUPLICAR.
081800        IF WKS-HALLADO > 0
081900*   SI APARECIO, SE SUMA A SU CATEGORIA Y SE AGREGA AL PERFIL.
082000           PERFORM 117-ACUMULA-CATEGORIA
082100*   SI NO ESTABA DUPLICADA, SE AGREGA AL PERFIL.
082200           PERFORM 118-AGREGA-SKILL-PERFIL
082300        END-IF
082400     END-IF.
082500 111-ESCANEA-SKILLS-E. EXIT.
082600
082700*   CADA ENTRADA DE LA TABLA DE HABILIDADES TRAE SU PROPIA
082800*   CATEGORIA (P=PROGRAMACION, D=DATA SCIENCE, O=DEVOPS,
082900*   G=DISENO, M=GESTION DE PROYECTOS) PARA ALIMENTAR LOS
083000*   CONTADORES DE PERFIL QUE VAN AL REPORTE.
083100 117-ACUMULA-CATEGORIA SECTION.
083200*   LA CATEGORIA DE LA HABILIDAD VIENE DE LA MISMA ENTRADA DE
083300     EVALUATE WKS-SKL-CAT(WKS-SKL-IX)
083400*   CATEGORIA 'P': LENGUAJES DE PROGRAMACION.
083500        WHEN "P" ADD 1 TO PROF-PROG-COUNT
083600*   CATEGORIA 'D': HERRAMIENTAS DE DATOS.
083700        WHEN "D" ADD 1 TO PROF-DS-COUNT
083800*   CATEGORIA 'O': HERRAMIENTAS DE OPERACIONES (DEVOPS).
083900        WHEN "O" ADD 1 TO PROF-DEVOPS-COUNT
084000*   CATEGORIA 'G': HERRAMIENTAS DE DISENIO (DESIGN).
084100        WHEN "G" ADD 1 TO PROF-DESIGN-COUNT
084200*   CATEGORIA 'M': HERRAMIENTAS DE GESTION DE PROYECTOS.
084300        WHEN "M" ADD 1 TO PROF-PM-COUNT
084400     END-EVALUATE.
084500 117-ACUMULA-CATEGORIA-E. EXIT.
084600
084700*   AGREGA LA HABILIDAD AL PERFIL SI NO ESTA YA REGISTRADA
084800*   EL PERFIL SE LIMITA A 50 HABILIDADES; NINGUN CV REAL LLEGA
084900*   A ESE TOPE, PERO SE RESPETA POR SER EL TAMANO DECLARADO
085000*   DE LA TABLA PROF-SKILLS.
085100 118-AGREGA-SKILL-PERFIL SECTION.
085200*   SE REINICIA EL SWITCH DE DUPLICADO ANTES DE BUSCAR.
085300     MOVE 0 TO WKS-SW-SKILL-DUPLICADO
085400*   SOLO SE BUSCA DUPLICADO SI YA HAY ALGO EN EL PERFIL.
085500     IF PROF-SKILL-COUNT > 0
085600*   ANTES DE AGREGAR SE VERIFICA QUE NO ESTE YA EN EL PERFIL.
085700        PERFORM 119-BUSCA-SKILL-DUP
085800*   RECORRE LAS HABILIDADES YA GUARDADAS EN EL PERFIL.
085900           VARYING WKS-PRF-IX FROM 1 BY 1
086000*   SE DETIENE AL LLEGAR AL FINAL O AL HALLAR DUPLICADO.
086100           UNTIL WKS-PRF-IX > PROF-SKILL-COUNT OR WKS-SKILL-DUP
086200     END-IF
086300*   SE AGREGA SOLO SI NO ES DUPLICADA Y HAY CUPO EN LA TABLA.
086400     IF NOT WKS-SKILL-DUP AND PROF-SKILL-COUNT < 50
086500*   NO ESTABA DUPLICADA: SE AGREGA COMO UNA HABILIDAD MAS.
086600        ADD 1 TO PROF-SKILL-COUNT
086700*   SE COPIA EL TEXTO DE LA HABILIDAD HALLADA AL PERFIL.
086800        MOVE WKS-SKL-TEXTO(WKS-SKL-IX)
086900*   SE GRABA EN LA SIGUIENTE POSICION LIBRE DEL PERFIL.
087000                     TO PROF-SKILLS(PROF-SKILL-COUNT)
087100     END-IF.
087200 118-AGREGA-SKILL-PERFIL-E. EXIT.
087300
087400*   EVITA QUE LA MISMA HABILIDAD QUEDE DOS VECES EN EL PERFIL
087500*   SI APARECE MENCIONADA VARIAS VECES EN EL TEXTO DEL CV.
087600 119-BUSCA-SKILL-DUP SECTION.
087700*   COMPARACION EXACTA CONTRA LA ENTRADA YA GUARDADA EN EL PERFIL.
087800     IF PROF-SKILLS(WKS-PRF-IX) = WKS-SKL-TEXTO(WKS-SKL-IX)
087900*   SE MARCA COMO DUPLICADA PARA NO VOLVERLA A AGREGAR.
088000        MOVE 1 TO WKS-SW-SKILL-DUPLICADO
088100     END-IF.
088200 119-BUSCA-SKILL-DUP-E. EXIT.
088300
088400*   GRADO ACADEMICO DE MAYOR PRECEDENCIA HALLADO EN EL CV
088500*   SE TOMA EL GRADO DE MAYOR PRECEDENCIA (MENOR NUMERO EN
088600*   WKS-EDU-GRP), NO EL PRIMERO QUE APAREZCA EN EL TEXTO; UN
088700*   CV QUE MENCIONE 'BACHELOR' Y 'PHD' QUEDA REGISTRADO EN PHD.
088800 112-DETERMINA-GRADO-ACADEMICO SECTION.
088900*   SOLO SE BUSCA LA PALABRA DE GRADO SI TIENE LONGITUD DEFINIDA.
089000     IF WKS-EDU-LEN(WKS-EDU-IX) > 0
089100*   SE REINICIA EL CONTADOR ANTES DE PROBAR LA SIGUIENTE PALABRA.
089200        MOVE ZERO TO WKS-HALLADO
089300*   CUENTA OCURRENCIAS DE LA PALABRA DE NIVEL EDUCATIVO EN EL CV.
089400        INSPECT RHCD-CV-TEXT TALLYING WKS-HALLADO FOR ALL
089500*   PALABRA DE NIVEL EDUCATIVO A BUSCAR EN ESTA VUELTA.
089600                WKS-EDU-TXT(WKS-EDU-IX)(1:WKS-EDU-LEN(WKS-EDU-IX))
089700*   SOLO SE ACTUALIZA EL GRADO SI LA PALABRA REALMENTE APARECIO.
089800        IF WKS-HALLADO > 0
089900*   SOLO SE REEMPLAZA SI EL GRADO HALLADO PRECEDE AL ACTUAL.
090000           IF WKS-GRADO-HALLADO = 0 OR
090100*   SE QUEDA CON EL GRADO DE MAYOR PRECEDENCIA (MENOR CODIGO).
090200              WKS-EDU-GRP(WKS-EDU-IX) < WKS-GRADO-HALLADO
090300*   SE GUARDA EL CODIGO DE GRADO DE ESTA ENTRADA DE LA TABLA.
090400              MOVE WKS-EDU-GRP(WKS-EDU-IX) TO WKS-GRADO-HALLADO
090500           END-IF
090600        END-IF
090700     END-IF.
090800 112-DETERMINA-GRADO-ACADEMICO-E. EXIT.
090900
091000*   TRADUCE EL CODIGO NUMERICO DE GRADO A SU ETIQUETA DE
091100*   TEXTO PARA EL PERFIL; SIN GRADO HALLADO QUEDA EN BLANCO.
091200 112-ASIGNA-GRADO-TEXTO SECTION.
091300*   TRADUCCION DIRECTA CODIGO -> ETIQUETA DE TEXTO DEL GRADO.
091400     EVALUATE WKS-GRADO-HALLADO
091500*   CODIGO 1: DOCTORADO.
091600        WHEN 1 MOVE "PHD"         TO PROF-HIGHEST-DEGREE
091700*   CODIGO 2: MAESTRIA.
091800        WHEN 2 MOVE "MASTER"      TO PROF-HIGHEST-DEGREE
091900*   CODIGO 3: LICENCIATURA.
092000        WHEN 3 MOVE "BACHELOR"    TO PROF-HIGHEST-DEGREE
092100*   CODIGO 4: TECNICO.
092200        WHEN 4 MOVE "ASSOCIATE"   TO PROF-HIGHEST-DEGREE
092300*   CODIGO 5: SECUNDARIA.
092400        WHEN 5 MOVE "HIGH SCHOOL" TO PROF-HIGHEST-DEGREE
092500*   SIN GRADO HALLADO EN EL TEXTO, SE DEJA LA ETIQUETA EN BLANCO.
092600        WHEN OTHER MOVE SPACES TO PROF-HIGHEST-DEGREE
092700     END-EVALUATE.
092800 112-ASIGNA-GRADO-TEXTO-E. EXIT.
092900
093000*   ANIOS DE EXPERIENCIA: EL MAYOR ENTRE EL DECLARADO Y EL
093100*   HALLADO COMO "<DIGITOS> YEARS/YEAR/YRS" EN EL TEXTO
093200*   11/03/2004 LCHX - LIMITE AJUSTADO A 395 (VER BITACORA)
093300*   EL LIMITE DEL VARYING QUEDA EXPLICADO EN LA BITACORA: DEBE
093400*   CUBRIR LA POSICION 395 PARA NO PERDER EL ULTIMO HALLAZGO
093500 113-CALCULA-ANIOS-EXPERIENCIA SECTION.
093600*   DE 'YEARS' ANCLADO AL FINAL DEL CAMPO DE 400 BYTES.
093700     MOVE ZERO TO WKS-ANIOS-MAX
093800*   RECORRE TODO EL CV BUSCANDO UN NUMERO SEGUIDO DE 'YEARS'.
093900     PERFORM 121-BUSCA-OCURRENCIA-ANIOS
094000*   EL BARRIDO VA POSICION POR POSICION DENTRO DEL TEXTO.
094100        VARYING WKS-POS-DIGITO FROM 1 BY 1
094200*   TOPE AJUSTADO PARA QUE LA PROBA DE 5 BYTES NO SE SALGA DEL CV.
094300        UNTIL WKS-POS-DIGITO > 395
094400*   SE CONSERVA EL MAYOR ENTRE EL ANO DECLARADO POR EL
094500*   CANDIDATO Y EL MAYOR NUMERO HALLADO EN EL TEXTO LIBRE.
094600     IF RHCD-YEARS-EXP > WKS-ANIOS-MAX
094700*   SI NO SE HALLO NINGUN NUMERO EN EL TEXTO SE USA LO DECLARADO.
094800        MOVE RHCD-YEARS-EXP TO PROF-TOTAL-YEARS
094900     ELSE
095000*   SE USA EL MAYOR VALOR ENCONTRADO ENTRE TODAS LAS OCURRENCIAS.
095100        MOVE WKS-ANIOS-MAX  TO PROF-TOTAL-YEARS
095200     END-IF.
095300 113-CALCULA-ANIOS-EXPERIENCIA-E. EXIT.
095400
095500*   SE BUSCA UN ESPACIO SEGUIDO INMEDIATAMENTE DE 'YEARS',
095600*   'YEAR' O 'YRS'; SE PRUEBA LA PALABRA MAS LARGA PRIMERO
095700*   PARA NO CONFUNDIR 'YEAR' CON EL PREFIJO DE 'YEARS'.
095800 121-BUSCA-OCURRENCIA-ANIOS SECTION.
095900*   EL ESPACIO ANTERIOR A LA PALABRA CLAVE MARCA SU INICIO.
096000     IF RHCD-CV-TEXT(WKS-POS-DIGITO:1) = SPACE
096100*   PRIMERO SE PRUEBA LA PALABRA COMPLETA 'YEARS'.
096200        IF RHCD-CV-TEXT(WKS-POS-DIGITO + 1:5) = "YEARS"
096300*   SE EXTRAEN LOS DIGITOS QUE ANTECEDEN A LA PALABRA HALLADA.
096400           PERFORM 122-EXTRAE-NUMERO-ANIOS
096500        ELSE
096600*   SI NO ERA 'YEARS' SE PRUEBA LA FORMA SINGULAR 'YEAR'.
096700           IF RHCD-CV-TEXT(WKS-POS-DIGITO + 1:4) = "YEAR"
096800*   SE EXTRAEN LOS DIGITOS QUE ANTECEDEN A LA PALABRA HALLADA.
096900              PERFORM 122-EXTRAE-NUMERO-ANIOS
097000           ELSE
097100*   SI TAMPOCO, SE PRUEBA LA ABREVIATURA 'YRS'.
097200              IF RHCD-CV-TEXT(WKS-POS-DIGITO + 1:3) = "YRS"
097300*   SE EXTRAEN LOS DIGITOS QUE ANTECEDEN A LA PALABRA HALLADA.
097400                 PERFORM 122-EXTRAE-NUMERO-ANIOS
097500              END-IF
097600           END-IF
097700        END-IF
097800     END-IF.
097900 121-BUSCA-OCURRENCIA-ANIOS-E. EXIT.
098000
098100*   TOMA 1 O 2 DIGITOS INMEDIATAMENTE ANTES DEL ESPACIO
098200*   SE ACEPTAN UNO O DOS DIGITOS INMEDIATAMENTE ANTES DEL
098300*   ESPACIO; SI EL PAR NO ES NUMERICO SE INTENTA SOLO CON EL
098400*   DIGITO INMEDIATO ANTERIOR.
098500 122-EXTRAE-NUMERO-ANIOS SECTION.
098600*   SE REINICIA EL ACUMULADOR LOCAL ANTES DE CADA EXTRACCION.
098700     MOVE ZERO TO WKS-ANIOS-HALLADOS
098800*   CASO DE DOS DIGITOS (EJ. '12 YEARS').
098900     IF WKS-POS-DIGITO > 2
099000*   PRIMERO SE PRUEBA CON DOS DIGITOS (10-99 ANIOS).
099100        IF RHCD-CV-TEXT(WKS-POS-DIGITO - 2:2) IS NUMERIC
099200*   DOS DIGITOS VALIDOS: SE TOMAN AMBOS COMO EL NUMERO DE ANIOS.
099300           MOVE RHCD-CV-TEXT(WKS-POS-DIGITO - 2:2)
099400*   SE GUARDA EL NUMERO DE ANIOS EXTRAIDO DE ESTA OCURRENCIA.
099500                                  TO WKS-ANIOS-HALLADOS
099600        ELSE
099700*   NO ERAN DOS DIGITOS VALIDOS: SE PRUEBA CON UNO SOLO.
099800           IF RHCD-CV-TEXT(WKS-POS-DIGITO - 1:1) IS NUMERIC
099900*   UN SOLO DIGITO VALIDO A LA IZQUIERDA.
100000              MOVE RHCD-CV-TEXT(WKS-POS-DIGITO - 1:1)
100100*   SE GUARDA EL NUMERO DE ANIOS EXTRAIDO DE ESTA OCURRENCIA.
100200                                  TO WKS-ANIOS-HALLADOS
100300           END-IF
100400        END-IF
100500     ELSE
100600*   SOLO HAY UNA POSICION DISPONIBLE ANTES: UN UNICO DIGITO.
100700        IF WKS-POS-DIGITO = 2
100800*   SOLO QUEDA LA POSICION 1 COMO CANDIDATA A UN DIGITO.
100900           IF RHCD-CV-TEXT(WKS-POS-DIGITO - 1:1) IS NUMERIC
101000*   UN SOLO DIGITO EN LA POSICION INMEDIATA ANTERIOR.
101100              MOVE RHCD-CV-TEXT(WKS-POS-DIGITO - 1:1)
101200*   SE GUARDA EL NUMERO DE ANIOS EXTRAIDO DE ESTA OCURRENCIA.
101300                                  TO WKS-ANIOS-HALLADOS
101400           END-IF
101500        END-IF
101600     END-IF
101700*   SE CONSERVA LA MAYOR MENCION DE ANOS HALLADA EN TODO EL
101800*   TEXTO, NO LA ULTIMA; UN CV QUE DIGA '3 YEARS' Y LUEGO
101900*   '8 YEARS' QUEDA CON 8.
102000     IF WKS-ANIOS-HALLADOS > WKS-ANIOS-MAX
102100*   SE ACTUALIZA EL MAXIMO SOLO SI ESTE HALLAZGO ES MAYOR.
102200        MOVE WKS-ANIOS-HALLADOS TO WKS-ANIOS-MAX
102300     END-IF.
102400 122-EXTRAE-NUMERO-ANIOS-E. EXIT.
102500
102600*   CONTEO DE CERTIFICACIONES GENERICAS MENCIONADAS EN EL CV
102700*   CUENTA GENERICA, SIN TOPE, DE CUANTAS DE LAS 10
102800*   CERTIFICACIONES CONOCIDAS MENCIONA EL CV; NO ALIMENTA EL
102900*   PERFIL DE HABILIDADES, SOLO EL CONTADOR PROF-CERT-COUNT.
103000 114-CUENTA-CERTIFICACIONES SECTION.
103100*   SOLO SE BUSCA LA CERTIFICACION SI TIENE LONGITUD DEFINIDA.
103200     IF WKS-CI-LEN(WKS-CI-IX) > 0
103300*   SE REINICIA EL CONTADOR ANTES DE PROBAR ESTE INDICADOR.
103400        MOVE ZERO TO WKS-HALLADO
103500*   CUENTA OCURRENCIAS DEL TEXTO DE CERTIFICACION EN EL CV.
103600        INSPECT RHCD-CV-TEXT TALLYING WKS-HALLADO FOR ALL
103700*   TEXTO DEL INDICADOR DE CERTIFICACION A BUSCAR.
103800                WKS-CI-TXT(WKS-CI-IX)(1:WKS-CI-LEN(WKS-CI-IX))
103900*   CADA INDICADOR QUE APARECE SUMA UNA CERTIFICACION MAS.
104000        IF WKS-HALLADO > 0
104100*   SE CUENTA UNA CERTIFICACION MAS EN EL PERFIL.
104200           ADD 1 TO PROF-CERT-COUNT
104300        END-IF
104400     END-IF.
104500 114-CUENTA-CERTIFICACIONES-E. EXIT.
104600
104700*   CONTEO DE IDIOMAS HABLADOS MENCIONADOS EN EL CV
104800*   MISMA LOGICA QUE LAS CERTIFICACIONES PERO CONTRA LA TABLA
104900*   DE 10 IDIOMAS; ALIMENTA SOLO PROF-LANG-COUNT.
105000 115-CUENTA-IDIOMAS SECTION.
105100*   SOLO SE BUSCA EL IDIOMA SI TIENE LONGITUD DEFINIDA.
105200     IF WKS-LG-LEN(WKS-LG-IX) > 0
105300*   SE REINICIA EL CONTADOR ANTES DE PROBAR ESTE IDIOMA.
105400        MOVE ZERO TO WKS-HALLADO
105500*   CUENTA OCURRENCIAS DEL NOMBRE DE IDIOMA EN EL CV.
105600        INSPECT RHCD-CV-TEXT TALLYING WKS-HALLADO FOR ALL
105700*   NOMBRE DE IDIOMA A BUSCAR EN ESTA VUELTA.
105800                WKS-LG-TXT(WKS-LG-IX)(1:WKS-LG-LEN(WKS-LG-IX))
105900*   CADA IDIOMA QUE APARECE SUMA UN IDIOMA MAS AL PERFIL.
106000        IF WKS-HALLADO > 0
106100*   SE CUENTA UN IDIOMA MAS EN EL PERFIL.
106200           ADD 1 TO PROF-LANG-COUNT
106300        END-IF
106400     END-IF.
106500 115-CUENTA-IDIOMAS-E. EXIT.
106600
106700******************************************************************
106800*G A P-A N A L Y Z E - B R E C H A  D E  H A B I L I D A D E S   *
106900******************************************************************
107000*   NORMALIZA SINONIMOS DEL PUESTO SOLICITADO POR EL CANDI-
107100*   DATO AL NOMBRE CANONICO DE LA TABLA DE POSICIONES
107200*   NORMALIZA SINONIMOS DEL PUESTO SOLICITADO POR EL
107300*   CANDIDATO AL NOMBRE CANONICO DE LA TABLA DE POSICIONES;
107400*   SIN ESTO 'WEB DEVELOPER' Y 'FRONTEND DEVELOPER' SE
107500*   BUSCARIAN COMO DOS PUESTOS DISTINTOS EN LA TABLA DE 5.
107600 120-NORMALIZA-POSICION SECTION.
107700*   SE PARTE DEL TEXTO TAL CUAL LO DECLARO EL CANDIDATO.
107800     MOVE RHCD-TARGET-POSITION TO WKS-POSICION-NORM
107900*   EVALUATE TRUE: SE PRUEBAN LOS SINONIMOS UNO A UNO.
108000     EVALUATE TRUE
108100*   SINONIMO: DATA SCIENTIST SE AGRUPA BAJO DATA SCIENCE.
108200        WHEN WKS-POSICION-NORM = "DATA SCIENTIST"
108300*   SE AGRUPA BAJO EL NOMBRE CANONICO DEL PUESTO.
108400             MOVE "DATA SCIENCE" TO WKS-POSICION-NORM
108500*   LOS CUATRO PUESTOS DE DESARROLLO WEB COMPARTEN UN SOLO GRUPO.
108600        WHEN WKS-POSICION-NORM = "WEB DEVELOPER"
108700*   SE SIGUE PROBANDO LOS SINONIMOS DE DESARROLLO WEB.
108800        WHEN WKS-POSICION-NORM = "FRONTEND DEVELOPER"
108900*   SE SIGUE PROBANDO LOS SINONIMOS DE DESARROLLO WEB.
109000        WHEN WKS-POSICION-NORM = "BACKEND DEVELOPER"
109100*   ULTIMO SINONIMO DEL GRUPO DE DESARROLLO WEB.
109200        WHEN WKS-POSICION-NORM = "FULLSTACK DEVELOPER"
109300*   SE AGRUPA BAJO EL NOMBRE CANONICO DEL PUESTO.
109400             MOVE "WEB DEVELOPMENT" TO WKS-POSICION-NORM
109500*   SINONIMO: DEVOPS ENGINEER SE AGRUPA BAJO DEVOPS.
109600        WHEN WKS-POSICION-NORM = "DEVOPS ENGINEER"
109700*   SE AGRUPA BAJO EL NOMBRE CANONICO DEL PUESTO.
109800             MOVE "DEVOPS" TO WKS-POSICION-NORM
109900*   SINONIMO: MOBILE DEVELOPER SE AGRUPA BAJO MOBILE DEVELOPMENT.
110000        WHEN WKS-POSICION-NORM = "MOBILE DEVELOPER"
110100*   SE AGRUPA BAJO EL NOMBRE CANONICO DEL PUESTO.
110200             MOVE "MOBILE DEVELOPMENT" TO WKS-POSICION-NORM
110300*   LOS TRES PUESTOS DE DISENIO SE AGRUPAN BAJO UI UX DESIGN.
110400        WHEN WKS-POSICION-NORM = "UI DESIGNER"
110500*   SE SIGUE PROBANDO LOS SINONIMOS DE DISENIO.
110600        WHEN WKS-POSICION-NORM = "UX DESIGNER"
110700*   ULTIMO SINONIMO DEL GRUPO DE DISENIO.
110800        WHEN WKS-POSICION-NORM = "UI UX DESIGNER"
110900*   SE AGRUPA BAJO EL NOMBRE CANONICO DEL PUESTO.
111000             MOVE "UI UX DESIGN" TO WKS-POSICION-NORM
111100*   NINGUN SINONIMO CONOCIDO: SE DEJA EL NOMBRE TAL CUAL VINO.
111200        WHEN OTHER
111300*   EL PUESTO YA VIENE EN SU FORMA NORMALIZADA; NO SE TOCA.
111400             CONTINUE
111500     END-EVALUATE.
111600 120-NORMALIZA-POSICION-E. EXIT.
111700
111800*   BUSQUEDA SECUENCIAL DE LA POSICION EN LA TABLA DE 5
111900*   BUSQUEDA SECUENCIAL DE LA POSICION NORMALIZADA EN LA
112000*   TABLA DE 5 PUESTOS SOPORTADOS (WKS-POS-NOMBRE); SI NO SE
112100*   ENCUENTRA, EL CANDIDATO QUEDA SIN BRECHA CALCULABLE.
112200 130-BUSCA-POSICION SECTION.
112300*   EL INDICE ARRANCA SIEMPRE EN LA PRIMERA ENTRADA DE LA TABLA.
112400     SET WKS-POS-IX TO 1
112500*   SE ASUME NO ENCONTRADO ANTES DE BUSCAR EN LA TABLA.
112600     MOVE 0 TO WKS-SW-POSICION-ENCONTRADA
112700*   SEARCH SIMPLE, SIN INDICE PRECARGADO (WKS-POS-IX DESDE 1).
112800     SEARCH WKS-POS-NOMBRE
112900*   SEARCH AGOTO LAS 5 ENTRADAS SIN ENCONTRAR COINCIDENCIA.
113000        AT END
113100*   SE MARCA COMO NO ENCONTRADA AL LLEGAR AL FINAL DE LA TABLA.
113200           MOVE 0 TO WKS-SW-POSICION-ENCONTRADA
113300*   COMPARACION EXACTA DEL NOMBRE NORMALIZADO CONTRA LA TABLA.
113400        WHEN WKS-POS-NOMBRE(WKS-POS-IX) = WKS-POSICION-NORM
113500*   SE MARCA COMO ENCONTRADA ESTA VUELTA.
113600           MOVE 1 TO WKS-SW-POSICION-ENCONTRADA
113700*   SE FIJA EL INDICE PARA TODAS LAS BUSQUEDAS POSTERIORES.
113800           SET WKS-POSE-IX TO WKS-POS-IX
113900     END-SEARCH.
114000 130-BUSCA-POSICION-E. EXIT.
114100
114200*   BUSCA SI UNA HABILIDAD REQUERIDA EXISTE EN EL PERFIL DEL
114300*   CANDIDATO (COINCIDENCIA DE SUBCADENA)
114400*   BUSCA SI UNA HABILIDAD REQUERIDA EXISTE EN EL PERFIL DEL
114500*   CANDIDATO; LA COMPARACION ES POR SUBCADENA, IGUAL QUE EN
114600*   EL ESCANEO DEL CV, PARA QUE 'REACT' COINCIDA CON UNA
114700*   ENTRADA DE PERFIL COMO 'REACT.JS'.
114800 145-SKILL-EXISTE-EN-PERFIL SECTION.
114900*   SE REINICIA EL SWITCH DE EXISTENCIA ANTES DE BUSCAR.
115000     MOVE 0 TO WKS-SW-SKILL-EXISTE
115100*   SIN HABILIDADES EN EL PERFIL NO HAY NADA QUE COMPARAR.
115200     IF PROF-SKILL-COUNT > 0 AND WKS-NEEDLE-LEN > 0
115300*   RECORRE LAS HABILIDADES YA GUARDADAS EN EL PERFIL DEL CANDIDAT
115400        PERFORM 146-COMPARA-SKILL-PERFIL
115500*   RECORRE LAS HABILIDADES YA GUARDADAS EN EL PERFIL.
115600           VARYING WKS-PRF-IX FROM 1 BY 1
115700*   SE DETIENE AL LLEGAR AL FINAL O AL HALLAR LA HABILIDAD.
115800           UNTIL WKS-PRF-IX > PROF-SKILL-COUNT OR WKS-SKILL-OK
115900     END-IF.
116000 145-SKILL-EXISTE-EN-PERFIL-E. EXIT.
116100
116200*   SE DETIENE EN EL PRIMER PERFIL QUE CONTENGA LA SUBCADENA
116300*   BUSCADA; NO CUENTA CUANTAS VECES COINCIDE.
116400 146-COMPARA-SKILL-PERFIL SECTION.
116500*   SE REINICIA EL CONTADOR DE COINCIDENCIAS ANTES DE COMPARAR.
116600     MOVE ZERO TO WKS-HALLADO
116700*   COMPARACION POR SUBCADENA, NO POR IGUALDAD EXACTA.
116800     INSPECT PROF-SKILLS(WKS-PRF-IX) TALLYING WKS-HALLADO
116900*   CUENTA CUANTAS VECES APARECE LA HABILIDAD BUSCADA.
117000             FOR ALL WKS-NEEDLE-TXT(1:WKS-NEEDLE-LEN)
117100*   SI APARECIO EN ALGUNA ENTRADA, LA HABILIDAD EXISTE EN EL PERFI
117200     IF WKS-HALLADO > 0
117300*   SE MARCA LA HABILIDAD COMO EXISTENTE EN EL PERFIL.
117400        MOVE 1 TO WKS-SW-SKILL-EXISTE
117500     END-IF.
117600 146-COMPARA-SKILL-PERFIL-E. EXIT.
117700
117800*   BUSCA EL TIEMPO DE APRENDIZAJE ESTIMADO DE UNA HABILIDAD
117900*   Y APLICA EL PISO DE COMPLEJIDAD MINIMA
118000*   BUSCA EL TIEMPO DE APRENDIZAJE ESTIMADO DE UNA HABILIDAD
118100*   FALTANTE EN LA TABLA DE 25 ENTRADAS (3 NIVELES) Y LUEGO
118200*   APLICA EL PISO DE COMPLEJIDAD MINIMA.
118300 149-BUSCA-TIEMPO-APRENDIZAJE SECTION.
118400*   4 SEMANAS ES EL VALOR POR DEFECTO SI NO SE HALLA EN TABLA.
118500     MOVE 4 TO WKS-SEM-HALLADAS
118600*   SE BARREN LAS 25 ENTRADAS DE LA TABLA DE TIEMPOS.
118700     PERFORM 155-COMPARA-TIEMPO
118800*   RECORRE LAS 25 ENTRADAS DE LA TABLA DE TIEMPOS DE APRENDIZAJE.
118900        VARYING WKS-LT-IX FROM 1 BY 1 UNTIL WKS-LT-IX > 25
119000*   SE APLICA EL PISO DE COMPLEJIDAD ANTES DE DEVOLVER EL VALOR.
119100     PERFORM 156-APLICA-PISO-COMPLEJIDAD.
119200 149-BUSCA-TIEMPO-APRENDIZAJE-E. EXIT.
119300
119400*   SOLO COMPARA DENTRO DEL NIVEL QUE SE ESTA BUSCANDO
119500*   (WKS-TIER-BUSCA: R=REQUERIDO, A=AVANZADO, T=HERRAMIENTAS).
119600 155-COMPARA-TIEMPO SECTION.
119700*   SOLO SE CONSIDERA LA ENTRADA DE LA MISMA CAPA (R/A/T).
119800     IF WKS-LT-TIER(WKS-LT-IX) = WKS-TIER-BUSCA
119900*   DENTRO DE LA CAPA, SE COMPARA EL TEXTO EXACTO DE LA HABILIDAD.
120000        IF WKS-LT-TXT(WKS-LT-IX) = WKS-NEEDLE-TXT
120100*   SE COPIA EL TIEMPO DE APRENDIZAJE DE LA TABLA.
120200           MOVE WKS-LT-SEM(WKS-LT-IX) TO WKS-SEM-HALLADAS
120300        END-IF
120400     END-IF.
120500 155-COMPARA-TIEMPO-E. EXIT.
120600
120700*   ALGUNAS HABILIDADES SON MAS COMPLEJAS DE LO QUE DICE LA
120800*   TABLA DE TIEMPOS; SE FUERZA UN MINIMO DE 12 SEMANAS PARA
120900*   MACHINE LEARNING/DEEP LEARNING/KUBERNETES Y 6 SEMANAS
121000 156-APLICA-PISO-COMPLEJIDAD SECTION.
121100*   HABILIDADES DE MAYOR COMPLEJIDAD REAL QUE LA TABLA ASIGNA.
121200     IF WKS-NEEDLE-TXT = "MACHINE LEARNING" OR
121300*   ML/IA AVANZADO Y KUBERNETES TIENEN UN PISO DE 12 SEMANAS.
121400        WKS-NEEDLE-TXT = "DEEP LEARNING"    OR
121500*   SEGUNDA CONDICION DEL PISO DE 12 SEMANAS.
121600        WKS-NEEDLE-TXT = "KUBERNETES"
121700*   SOLO SE SUBE EL VALOR SI ESTABA POR DEBAJO DEL PISO.
121800        IF WKS-SEM-HALLADAS < 12
121900*   SE IMPONE EL PISO MINIMO DE 12 SEMANAS.
122000           MOVE 12 TO WKS-SEM-HALLADAS
122100        END-IF
122200     END-IF
122300*   PARA PYTHON/JAVASCRIPT/REACT, SIN BAJAR EL VALOR DE TABLA.
122400     IF WKS-NEEDLE-TXT = "PYTHON"     OR
122500*   HABILIDADES DE ENTRADA MAS RAPIDA QUE EL PISO GENERAL.
122600        WKS-NEEDLE-TXT = "JAVASCRIPT" OR
122700*   REACT TIENE UN PISO DE 6 SEMANAS POR SU CURVA DE ADOPCION.
122800        WKS-NEEDLE-TXT = "REACT"
122900*   SOLO SE SUBE EL VALOR SI ESTABA POR DEBAJO DEL PISO.
123000        IF WKS-SEM-HALLADAS < 6
123100*   SE IMPONE EL PISO MINIMO DE 6 SEMANAS.
123200           MOVE 6 TO WKS-SEM-HALLADAS
123300        END-IF
123400     END-IF.
123500 156-APLICA-PISO-COMPLEJIDAD-E. EXIT.
123600
123700*   ANALISIS DE BRECHA: PORCENTAJE DE CUMPLIMIENTO POR NIVEL
123800*   ANALISIS DE BRECHA: PORCENTAJE DE CUMPLIMIENTO POR CADA
123900*   UNO DE LOS TRES NIVELES DE LA POSICION (REQUERIDO,
124000*   AVANZADO, HERRAMIENTAS), MAS LA LISTA DE FALTANTES DE
124100 140-ANALIZA-BRECHA SECTION.
124200*   CADA NIVEL QUE ALIMENTA RECOMMEND Y PLAN MAS ADELANTE.
124300     MOVE 0 TO WKS-REQ-FALTAN-CT WKS-ADV-FALTAN-CT
124400*   SE REINICIAN LOS TRES CONTADORES DE FALTANTES POR CANDIDATO.
124500               WKS-TOOL-FALTAN-CT
124600*   SE CALCULAN LAS TRES CAPAS EN EL ORDEN REQ / ADV / TOOL.
124700     PERFORM 141-ANALIZA-TIER-REQ THRU 141-ANALIZA-TIER-REQ-E
124800*   SEGUNDA CAPA: HABILIDADES AVANZADAS.
124900     PERFORM 142-ANALIZA-TIER-ADV THRU 142-ANALIZA-TIER-ADV-E
125000*   TERCERA CAPA: HERRAMIENTAS.
125100     PERFORM 143-ANALIZA-TIER-TOOL THRU 143-ANALIZA-TIER-TOOL-E.
125200 140-ANALIZA-BRECHA-E. EXIT.
125300
125400*   NIVEL REQUERIDO (3 HABILIDADES, PESO 50% DEL SCORE)
125500*   NIVEL REQUERIDO: 3 HABILIDADES, PESA 50% DEL SCORE FINAL.
125600*   SI LA POSICION NO DECLARA NINGUNA HABILIDAD REQUERIDA, EL
125700*   NIVEL SE CONSIDERA TRIVIALMENTE CUMPLIDO (100%).
125800 141-ANALIZA-TIER-REQ SECTION.
125900*   SE FIJA EL NIVEL A BUSCAR ANTES DE RECORRER LA TABLA.
126000     MOVE "R" TO WKS-TIER-BUSCA
126100*   SE REINICIAN LOS ACUMULADORES DE CUMPLIMIENTO DEL NIVEL.
126200     MOVE 0 TO WKS-TMP-EXIST WKS-TMP-TOTAL
126300*   RECORRE LAS 3 HABILIDADES REQUERIDAS DEL PUESTO.
126400     PERFORM 147-EVALUA-REQ
126500*   RECORRE LAS 3 HABILIDADES REQUERIDAS DEL PUESTO.
126600        VARYING WKS-REQ-IX FROM 1 BY 1 UNTIL WKS-REQ-IX > 3
126700*   SIN HABILIDADES REQUERIDAS QUE EVALUAR, EL NIVEL QUEDA
126800*   COMPLETO AL 100% POR DEFINICION.
126900     IF WKS-TMP-TOTAL = 0
127000*   SIN HABILIDADES REQUERIDAS DECLARADAS, EL NIVEL SE DA POR CUMP
127100        MOVE 100.0 TO WKS-REQ-PCT
127200     ELSE
127300*   PORCENTAJE REAL: HABILIDADES QUE EXISTEN SOBRE EL TOTAL PEDIDO
127400        COMPUTE WKS-REQ-PCT ROUNDED =
127500*   PORCENTAJE: HABILIDADES PRESENTES SOBRE TOTAL PEDIDO.
127600                (WKS-TMP-EXIST / WKS-TMP-TOTAL) * 100
127700     END-IF.
127800 141-ANALIZA-TIER-REQ-E. EXIT.
127900
128000*   POR CADA HABILIDAD REQUERIDA DECLARADA EN LA TABLA DE
128100*   POSICIONES SE VERIFICA SI ESTA EN EL PERFIL DEL CANDIDATO;
128200*   SI NO ESTA, SE REGISTRA COMO FALTANTE.
128300 147-EVALUA-REQ SECTION.
128400*   SOLO CUENTA SI LA POSICION DECLARA ESA HABILIDAD REQUERIDA.
128500     IF WKS-POS-REQ-LEN(WKS-POSE-IX, WKS-REQ-IX) > 0
128600*   SE CUENTA UNA HABILIDAD REQUERIDA MAS EN EL TOTAL DEL PUESTO.
128700        ADD 1 TO WKS-TMP-TOTAL
128800*   SE ARMA LA HABILIDAD A BUSCAR EN EL PERFIL DEL CANDIDATO.
128900        MOVE WKS-POS-REQ-TXT(WKS-POSE-IX, WKS-REQ-IX)
129000*   SE ARMA EL TEXTO A BUSCAR EN EL PERFIL DEL CANDIDATO.
129100                                  TO WKS-NEEDLE-TXT
129200*   LONGITUD DE LA HABILIDAD REQUERIDA A BUSCAR.
129300        MOVE WKS-POS-REQ-LEN(WKS-POSE-IX, WKS-REQ-IX)
129400*   LONGITUD DE LA HABILIDAD A BUSCAR EN EL PERFIL.
129500                                  TO WKS-NEEDLE-LEN
129600*   BUSQUEDA POR SUBCADENA DENTRO DE LAS HABILIDADES DEL PERFIL.
129700        PERFORM 145-SKILL-EXISTE-EN-PERFIL
129800*   SI YA EXISTE EN EL PERFIL, NO ES UNA BRECHA.
129900        IF WKS-SKILL-OK
130000*   LA HABILIDAD REQUERIDA YA ESTA EN EL PERFIL DEL CANDIDATO.
130100           ADD 1 TO WKS-TMP-EXIST
130200        ELSE
130300*   NO EXISTE EN EL PERFIL: SE REGISTRA COMO BRECHA REQUERIDA.
130400           ADD 1 TO WKS-REQ-FALTAN-CT
130500*   NO EXISTE EN EL PERFIL: SE REGISTRA LA BRECHA.
130600           PERFORM 148-AGREGA-FALTA-REQ
130700        END-IF
130800     END-IF.
130900 147-EVALUA-REQ-E. EXIT.
131000
131100*   SE GUARDA EL TEXTO DE LA HABILIDAD FALTANTE Y SE BUSCA SU
131200*   TIEMPO DE APRENDIZAJE ESTIMADO EN EL NIVEL 'R'.
131300 148-AGREGA-FALTA-REQ SECTION.
131400*   SE REGISTRA EL TEXTO DE LA HABILIDAD REQUERIDA FALTANTE.
131500     MOVE WKS-POS-REQ-TXT(WKS-POSE-IX, WKS-REQ-IX)
131600*   SE COPIA EL TEXTO DE LA HABILIDAD REQUERIDA FALTANTE.
131700                           TO WKS-RF-TXT(WKS-REQ-FALTAN-CT)
131800*   SE BUSCA EL TIEMPO DE APRENDIZAJE EN LA CAPA REQUERIDA.
131900     MOVE "R" TO WKS-TIER-BUSCA
132000*   SE CONSULTA LA TABLA DE TIEMPOS DE APRENDIZAJE.
132100     PERFORM 149-BUSCA-TIEMPO-APRENDIZAJE
132200*   SE GUARDA EL TIEMPO ESTIMADO JUNTO A LA BRECHA.
132300     MOVE WKS-SEM-HALLADAS TO WKS-RF-SEM(WKS-REQ-FALTAN-CT).
132400 148-AGREGA-FALTA-REQ-E. EXIT.
132500
132600*   NIVEL AVANZADO: 4 HABILIDADES, PESA 30% DEL SCORE. A
132700*   DIFERENCIA DEL NIVEL REQUERIDO, SI NO HAY HABILIDADES
132800*   AVANZADAS DECLARADAS EL PORCENTAJE ES 0%, NO 100%: UN
132900*   NIVEL AVANZADO (4 HABILIDADES, PESO 30% DEL SCORE)
133000*   PUESTO SIN NIVEL AVANZADO DEFINIDO NO DEBE INFLAR EL
133100*   SCORE GENERAL DEL CANDIDATO.
133200 142-ANALIZA-TIER-ADV SECTION.
133300*   SE REINICIAN LOS ACUMULADORES DEL NIVEL AVANZADO.
133400     MOVE 0 TO WKS-TMP-EXIST WKS-TMP-TOTAL
133500*   RECORRE LAS 4 HABILIDADES AVANZADAS DEL PUESTO.
133600     PERFORM 151-EVALUA-ADV
133700*   RECORRE LAS 4 HABILIDADES AVANZADAS DEL PUESTO.
133800        VARYING WKS-ADV-IX FROM 1 BY 1 UNTIL WKS-ADV-IX > 4
133900*   AQUI EL CERO EN EL DENOMINADOR NO SE TRATA COMO 'NIVEL
134000*   CUMPLIDO', A DIFERENCIA DEL NIVEL REQUERIDO DE ARRIBA.
134100     IF WKS-TMP-TOTAL = 0
134200*   SIN HABILIDADES AVANZADAS DECLARADAS, EL NIVEL QUEDA EN CERO.
134300        MOVE ZERO TO WKS-ADV-PCT
134400     ELSE
134500*   PORCENTAJE REAL DE CUMPLIMIENTO DEL NIVEL AVANZADO.
134600        COMPUTE WKS-ADV-PCT ROUNDED =
134700*   PORCENTAJE: HABILIDADES PRESENTES SOBRE TOTAL PEDIDO.
134800                (WKS-TMP-EXIST / WKS-TMP-TOTAL) * 100
134900     END-IF.
135000 142-ANALIZA-TIER-ADV-E. EXIT.
135100
135200*   MISMA MECANICA QUE 147-EVALUA-REQ PERO CONTRA LA TABLA DE
135300*   HABILIDADES AVANZADAS DE LA POSICION.
135400 151-EVALUA-ADV SECTION.
135500*   SOLO SE EVALUA SI EL PUESTO DECLARA ESTA HABILIDAD AVANZADA.
135600     IF WKS-POS-ADV-LEN(WKS-POSE-IX, WKS-ADV-IX) > 0
135700*   SOLO CUENTA SI LA POSICION DECLARA ESA HABILIDAD AVANZADA.
135800        ADD 1 TO WKS-TMP-TOTAL
135900*   SE ARMA LA HABILIDAD AVANZADA A BUSCAR EN EL PERFIL.
136000        MOVE WKS-POS-ADV-TXT(WKS-POSE-IX, WKS-ADV-IX)
136100*   SE ARMA EL TEXTO A BUSCAR EN EL PERFIL DEL CANDIDATO.
136200                                  TO WKS-NEEDLE-TXT
136300*   LONGITUD DE LA HABILIDAD AVANZADA A BUSCAR.
136400        MOVE WKS-POS-ADV-LEN(WKS-POSE-IX, WKS-ADV-IX)
136500*   LONGITUD DE LA HABILIDAD A BUSCAR EN EL PERFIL.
136600                                  TO WKS-NEEDLE-LEN
136700*   SE BUSCA LA HABILIDAD EN EL PERFIL DEL CANDIDATO.
136800        PERFORM 145-SKILL-EXISTE-EN-PERFIL
136900*   SI YA EXISTE EN EL PERFIL, NO ES UNA BRECHA.
137000        IF WKS-SKILL-OK
137100*   LA HABILIDAD AVANZADA YA ESTA EN EL PERFIL DEL CANDIDATO.
137200           ADD 1 TO WKS-TMP-EXIST
137300        ELSE
137400*   NO EXISTE EN EL PERFIL: SE REGISTRA COMO BRECHA AVANZADA.
137500           ADD 1 TO WKS-ADV-FALTAN-CT
137600*   NO EXISTE EN EL PERFIL: SE REGISTRA LA BRECHA AVANZADA.
137700           PERFORM 152-AGREGA-FALTA-ADV
137800        END-IF
137900     END-IF.
138000 151-EVALUA-ADV-E. EXIT.
138100
138200*   SE GUARDA LA HABILIDAD AVANZADA FALTANTE Y SU TIEMPO DE
138300*   APRENDIZAJE ESTIMADO EN EL NIVEL 'A'.
138400 152-AGREGA-FALTA-ADV SECTION.
138500*   SE REGISTRA EL TEXTO DE LA HABILIDAD AVANZADA FALTANTE.
138600     MOVE WKS-POS-ADV-TXT(WKS-POSE-IX, WKS-ADV-IX)
138700*   SE COPIA EL TEXTO DE LA HABILIDAD AVANZADA FALTANTE.
138800                           TO WKS-AF-TXT(WKS-ADV-FALTAN-CT)
138900*   SE BUSCA EL TIEMPO DE APRENDIZAJE EN LA CAPA AVANZADA.
139000     MOVE "A" TO WKS-TIER-BUSCA
139100*   SE CONSULTA LA TABLA DE TIEMPOS DE APRENDIZAJE.
139200     PERFORM 149-BUSCA-TIEMPO-APRENDIZAJE
139300*   SE GUARDA EL TIEMPO ESTIMADO JUNTO A LA BRECHA.
139400     MOVE WKS-SEM-HALLADAS TO WKS-AF-SEM(WKS-ADV-FALTAN-CT).
139500 152-AGREGA-FALTA-ADV-E. EXIT.
139600
139700*   NIVEL HERRAMIENTAS: 5 HABILIDADES, PESA 20% DEL SCORE.
139800*   MISMA REGLA QUE EL NIVEL AVANZADO: SIN HERRAMIENTAS
139900*   DECLARADAS EL PORCENTAJE ES 0%, NO 100%.
140000*   NIVEL HERRAMIENTAS (5 HABILIDADES, PESO 20% DEL SCORE)
140100 143-ANALIZA-TIER-TOOL SECTION.
140200*   SE REINICIAN LOS ACUMULADORES DEL NIVEL HERRAMIENTAS.
140300     MOVE 0 TO WKS-TMP-EXIST WKS-TMP-TOTAL
140400*   RECORRE LAS 5 HERRAMIENTAS DEL PUESTO.
140500     PERFORM 153-EVALUA-TOOL
140600*   RECORRE LAS 5 HERRAMIENTAS DEL PUESTO.
140700        VARYING WKS-TOOL-IX FROM 1 BY 1 UNTIL WKS-TOOL-IX > 5
140800*   IGUAL QUE EN EL NIVEL AVANZADO: CERO DECLARADAS NO ES
140900*   NIVEL CUMPLIDO.
141000     IF WKS-TMP-TOTAL = 0
141100*   SIN HERRAMIENTAS DECLARADAS, EL NIVEL QUEDA EN CERO.
141200        MOVE ZERO TO WKS-TOOL-PCT
141300     ELSE
141400*   PORCENTAJE REAL DE CUMPLIMIENTO DEL NIVEL DE HERRAMIENTAS.
141500        COMPUTE WKS-TOOL-PCT ROUNDED =
141600*   PORCENTAJE: HABILIDADES PRESENTES SOBRE TOTAL PEDIDO.
141700                (WKS-TMP-EXIST / WKS-TMP-TOTAL) * 100
141800     END-IF.
141900 143-ANALIZA-TIER-TOOL-E. EXIT.
142000
142100*   MISMA MECANICA DE BUSQUEDA QUE LOS NIVELES REQUERIDO Y
142200*   AVANZADO, AHORA CONTRA LA TABLA DE HERRAMIENTAS.
142300 153-EVALUA-TOOL SECTION.
142400*   SOLO SE EVALUA SI EL PUESTO DECLARA ESTA HERRAMIENTA.
142500     IF WKS-POS-TOOL-LEN(WKS-POSE-IX, WKS-TOOL-IX) > 0
142600*   SOLO CUENTA SI LA POSICION DECLARA ESA HERRAMIENTA.
142700        ADD 1 TO WKS-TMP-TOTAL
142800*   SE ARMA LA HERRAMIENTA A BUSCAR EN EL PERFIL.
142900        MOVE WKS-POS-TOOL-TXT(WKS-POSE-IX, WKS-TOOL-IX)
143000*   SE ARMA EL TEXTO A BUSCAR EN EL PERFIL DEL CANDIDATO.
143100                                  TO WKS-NEEDLE-TXT
143200*   LONGITUD DE LA HERRAMIENTA A BUSCAR.
143300        MOVE WKS-POS-TOOL-LEN(WKS-POSE-IX, WKS-TOOL-IX)
143400*   LONGITUD DE LA HABILIDAD A BUSCAR EN EL PERFIL.
143500                                  TO WKS-NEEDLE-LEN
143600*   SE BUSCA LA HABILIDAD EN EL PERFIL DEL CANDIDATO.
143700        PERFORM 145-SKILL-EXISTE-EN-PERFIL
143800*   SI YA EXISTE EN EL PERFIL, NO ES UNA BRECHA.
143900        IF WKS-SKILL-OK
144000*   LA HERRAMIENTA YA ESTA EN EL PERFIL DEL CANDIDATO.
144100           ADD 1 TO WKS-TMP-EXIST
144200        ELSE
144300*   NO EXISTE EN EL PERFIL: SE REGISTRA COMO BRECHA DE HERRAMIENTA
144400           ADD 1 TO WKS-TOOL-FALTAN-CT
144500*   NO EXISTE EN EL PERFIL: SE REGISTRA LA BRECHA DE HERRAMIENTA.
144600           PERFORM 154-AGREGA-FALTA-TOOL
144700        END-IF
144800     END-IF.
144900 153-EVALUA-TOOL-E. EXIT.
145000
145100*   SE GUARDA LA HERRAMIENTA FALTANTE Y SU TIEMPO DE
145200*   APRENDIZAJE ESTIMADO EN EL NIVEL 'T'.
145300 154-AGREGA-FALTA-TOOL SECTION.
145400*   SE REGISTRA EL TEXTO DE LA HERRAMIENTA FALTANTE.
145500     MOVE WKS-POS-TOOL-TXT(WKS-POSE-IX, WKS-TOOL-IX)
145600*   SE COPIA EL TEXTO DE LA HERRAMIENTA FALTANTE.
145700                           TO WKS-TF-TXT(WKS-TOOL-FALTAN-CT)
145800*   SE BUSCA EL TIEMPO DE APRENDIZAJE EN LA CAPA DE HERRAMIENTAS.
145900     MOVE "T" TO WKS-TIER-BUSCA
146000*   SE CONSULTA LA TABLA DE TIEMPOS DE APRENDIZAJE.
146100     PERFORM 149-BUSCA-TIEMPO-APRENDIZAJE
146200*   SE GUARDA EL TIEMPO ESTIMADO JUNTO A LA BRECHA.
146300     MOVE WKS-SEM-HALLADAS TO WKS-TF-SEM(WKS-TOOL-FALTAN-CT).
146400 154-AGREGA-FALTA-TOOL-E. EXIT.
146500
146600*   NIVEL DE CARRERA: SE PRUEBA JUNIOR, LUEGO MID, SENIOR Y
146700*   LEAD EN ESE ORDEN Y SE QUEDA CON EL PRIMERO QUE ALCANCE
146800*   70% O MAS DE CUMPLIMIENTO DE LAS 9 HABILIDADES DE ESE
146900*   NIVEL; SI NINGUNO LO ALCANZA, EL CANDIDATO QUEDA BEGINNER.
147000*   NIVEL DE CARRERA: PRIMER NIVEL (DE JUNIOR A LEAD) CON
147100*   70% O MAS DE CUMPLIMIENTO DE SUS HABILIDADES
147200 150-DETERMINA-NIVEL-CARRERA SECTION.
147300*   SIN NIVEL ALCANZADO EL CANDIDATO ARRANCA EN BEGINNER.
147400     MOVE 0 TO WKS-SW-NIVEL-ENCONTRADO
147500*   VALOR POR DEFECTO SI NINGUN NIVEL SUPERIOR SE ALCANZA.
147600     MOVE "BEGINNER" TO WKS-NIVEL-CARRERA
147700*   EL PERFORM SE DETIENE EN EL PRIMER NIVEL QUE CUMPLA 70%
147800*   (WKS-NIVEL-OK), NO SIGUE BUSCANDO NIVELES MAS ALTOS.
147900     PERFORM 157-EVALUA-NIVEL
148000*   RECORRE LOS 4 NIVELES DE CARRERA DE MENOR A MAYOR.
148100        VARYING WKS-NIV-IX FROM 1 BY 1
148200*   SE DETIENE AL RECORRER LOS 4 NIVELES O AL ENCONTRAR UNO.
148300        UNTIL WKS-NIV-IX > 4 OR WKS-NIVEL-OK.
148400 150-DETERMINA-NIVEL-CARRERA-E. EXIT.
148500
148600*   CALCULA EL PORCENTAJE DE CUMPLIMIENTO DE LAS 9 HABILIDADES
148700*   PROPIAS DE ESTE NIVEL DE CARRERA EN PARTICULAR.
148800 157-EVALUA-NIVEL SECTION.
148900*   SE REINICIAN LOS ACUMULADORES DE ESTE NIVEL DE CARRERA.
149000     MOVE 0 TO WKS-TMP-EXIST WKS-TMP-TOTAL
149100*   SE EVALUAN LAS HABILIDADES PROPIAS DE ESTE NIVEL.
149200     PERFORM 158-EVALUA-NIVEL-SKILL
149300*   RECORRE LAS 9 HABILIDADES PROPIAS DE CADA NIVEL DE CARRERA.
149400        VARYING WKS-NIVSK-IX FROM 1 BY 1 UNTIL WKS-NIVSK-IX > 9
149500*   SOLO SE EVALUA EL UMBRAL SI EL NIVEL DECLARA HABILIDADES.
149600     IF WKS-TMP-TOTAL > 0
149700*   PORCENTAJE DE CUMPLIMIENTO DE LAS HABILIDADES DE ESTE NIVEL.
149800        COMPUTE WKS-PCT-NIVEL ROUNDED =
149900*   PORCENTAJE: HABILIDADES PRESENTES SOBRE TOTAL PEDIDO.
150000                (WKS-TMP-EXIST / WKS-TMP-TOTAL) * 100
150100*   70% ES EL UMBRAL FIJO DE LA REGLA DE NEGOCIO; NO ES
150200*   CONFIGURABLE POR POSICION.
150300        IF WKS-PCT-NIVEL >= 70.0
150400*   70% O MAS DE CUMPLIMIENTO: EL NIVEL SE CONSIDERA ALCANZADO.
150500           MOVE 1 TO WKS-SW-NIVEL-ENCONTRADO
150600*   SE TRADUCE EL INDICE DEL NIVEL A SU ETIQUETA DE TEXTO.
150700           EVALUATE WKS-NIV-IX
150800*   NIVEL 1 ALCANZADO: JUNIOR.
150900              WHEN 1 MOVE "JUNIOR" TO WKS-NIVEL-CARRERA
151000*   NIVEL 2 ALCANZADO: MID.
151100              WHEN 2 MOVE "MID"    TO WKS-NIVEL-CARRERA
151200*   NIVEL 3 ALCANZADO: SENIOR.
151300              WHEN 3 MOVE "SENIOR" TO WKS-NIVEL-CARRERA
151400*   NIVEL 4 ALCANZADO: LEAD.
151500              WHEN 4 MOVE "LEAD"   TO WKS-NIVEL-CARRERA
151600           END-EVALUATE
151700        END-IF
151800     END-IF.
151900 157-EVALUA-NIVEL-E. EXIT.
152000
152100*   VERIFICA UNA DE LAS 9 HABILIDADES DEL NIVEL DE CARRERA
152200*   ACTUAL CONTRA EL PERFIL DEL CANDIDATO.
152300 158-EVALUA-NIVEL-SKILL SECTION.
152400*   SOLO SE EVALUA SI EL NIVEL DECLARA ESTA HABILIDAD.
152500     IF WKS-POS-NIV-LEN(WKS-POSE-IX, WKS-NIV-IX, WKS-NIVSK-IX)
152600*   SOLO SE EVALUA SI EL NIVEL DECLARA ESTA HABILIDAD.
152700                                                         > 0
152800*   SOLO CUENTA SI EL NIVEL DECLARA ESA HABILIDAD PROPIA.
152900        ADD 1 TO WKS-TMP-TOTAL
153000*   SE ARMA LA HABILIDAD DEL NIVEL A BUSCAR EN EL PERFIL.
153100        MOVE WKS-POS-NIV-TXT(WKS-POSE-IX, WKS-NIV-IX,
153200*   SE ARMA EL TEXTO A BUSCAR EN EL PERFIL DEL CANDIDATO.
153300                WKS-NIVSK-IX)             TO WKS-NEEDLE-TXT
153400*   LONGITUD DE LA HABILIDAD DEL NIVEL A BUSCAR.
153500        MOVE WKS-POS-NIV-LEN(WKS-POSE-IX, WKS-NIV-IX,
153600*   LONGITUD DE LA HABILIDAD A BUSCAR EN EL PERFIL.
153700                WKS-NIVSK-IX)             TO WKS-NEEDLE-LEN
153800*   SE BUSCA LA HABILIDAD EN EL PERFIL DEL CANDIDATO.
153900        PERFORM 145-SKILL-EXISTE-EN-PERFIL
154000*   SI YA EXISTE EN EL PERFIL, NO ES UNA BRECHA.
154100        IF WKS-SKILL-OK
154200*   LA HABILIDAD DEL NIVEL YA ESTA EN EL PERFIL DEL CANDIDATO.
154300           ADD 1 TO WKS-TMP-EXIST
154400        END-IF
154500     END-IF.
154600 158-EVALUA-NIVEL-SKILL-E. EXIT.
154700
154800******************************************************************
154900*SCORE - CALCULO DEL SCORE GENERAL                               *
155000******************************************************************
155100*   SCORE PONDERADO 50/30/20, ETIQUETA DE DISPONIBILIDAD Y
155200*   TIEMPO ESTIMADO PARA ALCANZAR EL PUESTO
155300*   SCORE PONDERADO 50/30/20 SOBRE LOS TRES NIVELES, ETIQUETA
155400*   DE DISPONIBILIDAD (READINESS) Y TIEMPO ESTIMADO PARA
155500*   ALCANZAR EL PUESTO A PARTIR DE LAS SEMANAS DE LAS
155600*   HABILIDADES REQUERIDAS Y AVANZADAS FALTANTES.
155700 160-CALCULA-SCORE SECTION.
155800*   LOS PESOS 0.5/0.3/0.2 SUMAN EXACTAMENTE 1.0 Y REFLEJAN LA
155900*   IMPORTANCIA RELATIVA DE CADA NIVEL EN EL PUESTO.
156000     COMPUTE WKS-SCORE ROUNDED =
156100*   PONDERACION 50% REQUERIDO / 30% AVANZADO / 20% HERRAMIENTAS.
156200             (WKS-REQ-PCT  * 0.5) +
156300*   SUMA DE LAS TRES CAPAS YA PONDERADAS.
156400             (WKS-ADV-PCT  * 0.3) +
156500*   TERCER SUMANDO DE LA FORMULA PONDERADA DEL SCORE.
156600             (WKS-TOOL-PCT * 0.2)
156700*   EL POTENCIAL DE MEJORA ES SIMPLEMENTE EL COMPLEMENTO A 100.
156800     COMPUTE WKS-MEJORA-POTENCIAL ROUNDED = 100 - WKS-SCORE
156900*   CUATRO FRANJAS DE DISPONIBILIDAD SEGUN EL SCORE: 80+
157000*   ALTAMENTE LISTO, 60+ MODERADAMENTE LISTO, 40+ NECESITA
157100*   DESARROLLO, MENOS DE 40 NECESITA DESARROLLO SIGNIFICATIVO.
157200     EVALUATE TRUE
157300*   80% O MAS: CANDIDATO ALTAMENTE LISTO.
157400        WHEN WKS-SCORE >= 80.0 MOVE "HIGHLY READY"
157500*   ETIQUETA DE DISPONIBILIDAD SEGUN EL RANGO DEL SCORE.
157600                                     TO WKS-READINESS
157700*   ENTRE 60% Y 79%: CANDIDATO MODERADAMENTE LISTO.
157800        WHEN WKS-SCORE >= 60.0 MOVE "MODERATELY READY"
157900*   ETIQUETA DE DISPONIBILIDAD SEGUN EL RANGO DEL SCORE.
158000                                     TO WKS-READINESS
158100*   ENTRE 40% Y 59%: CANDIDATO NECESITA DESARROLLO.
158200        WHEN WKS-SCORE >= 40.0 MOVE "NEEDS DEVELOPMENT"
158300*   ETIQUETA DE DISPONIBILIDAD SEGUN EL RANGO DEL SCORE.
158400                                     TO WKS-READINESS
158500*   MENOS DE 40%: NECESITA DESARROLLO SIGNIFICATIVO.
158600        WHEN OTHER
158700*   ULTIMO RANGO: EL CANDIDATO NECESITA DESARROLLO SIGNIFICATIVO.
158800             MOVE "SIGNIFICANT DEVELOPMENT NEEDED"
158900*   ETIQUETA DE DISPONIBILIDAD SEGUN EL RANGO DEL SCORE.
159000                                     TO WKS-READINESS
159100     END-EVALUATE
159200*   EL TIEMPO PARA ESTAR LISTO SOLO CONSIDERA LAS SEMANAS DE
159300*   LO QUE FALTA EN REQUERIDO (6 SEM/HABILIDAD) Y AVANZADO (8
159400*   SEM/HABILIDAD); LAS HERRAMIENTAS NO ENTRAN EN ESTE CALCULO
159500*   PORQUE PESAN MENOS EN EL SCORE GENERAL.
159600     COMPUTE WKS-TOTAL-SEMANAS =
159700*   6 SEMANAS POR BRECHA REQUERIDA, 8 POR BRECHA AVANZADA.
159800             (WKS-REQ-FALTAN-CT * 6) + (WKS-ADV-FALTAN-CT * 8)
159900*   CINCO FRANJAS DE TIEMPO SEGUN LAS SEMANAS TOTALES: HASTA 8
160000*   SEMANAS = 2 MESES, HASTA 16 = 4 MESES, HASTA 24 = 6 MESES,
160100*   HASTA 36 = 9 MESES, MAS DE 36 = 12+ MESES.
160200     EVALUATE TRUE
160300*   HASTA 8 SEMANAS: LISTO EN 2 MESES.
160400        WHEN WKS-TOTAL-SEMANAS <= 8  MOVE "2 MONTHS"
160500*   ETIQUETA DE TIEMPO ESTIMADO SEGUN LAS SEMANAS TOTALES.
160600                                          TO WKS-TIEMPO-LISTO
160700*   HASTA 16 SEMANAS: LISTO EN 4 MESES.
160800        WHEN WKS-TOTAL-SEMANAS <= 16 MOVE "4 MONTHS"
160900*   ETIQUETA DE TIEMPO ESTIMADO SEGUN LAS SEMANAS TOTALES.
161000                                          TO WKS-TIEMPO-LISTO
161100*   HASTA 24 SEMANAS: LISTO EN 6 MESES.
161200        WHEN WKS-TOTAL-SEMANAS <= 24 MOVE "6 MONTHS"
161300*   ETIQUETA DE TIEMPO ESTIMADO SEGUN LAS SEMANAS TOTALES.
161400                                          TO WKS-TIEMPO-LISTO
161500*   HASTA 36 SEMANAS: LISTO EN 9 MESES.
161600        WHEN WKS-TOTAL-SEMANAS <= 36 MOVE "9 MONTHS"
161700*   ETIQUETA DE TIEMPO ESTIMADO SEGUN LAS SEMANAS TOTALES.
161800                                          TO WKS-TIEMPO-LISTO
161900*   MAS DE 36 SEMANAS: LISTO EN 12 MESES O MAS.
162000        WHEN OTHER
162100*   ETIQUETA DE TIEMPO ESTIMADO SEGUN LAS SEMANAS TOTALES.
162200             MOVE "12+ MONTHS" TO WKS-TIEMPO-LISTO
162300     END-EVALUATE.
162400 160-CALCULA-SCORE-E. EXIT.
162500
162600******************************************************************
162700*RECOMMEND - SUGERENCIAS DE DESARROLLO                           *
162800******************************************************************
162900*   LISTA DE CERTIFICACIONES SUGERIDAS, TOPE DE 5 POR
163000*   CANDIDATO: PRIMERO POR POSICION, LUEGO POR HABILIDAD
163100*   FALTANTE (AWS/DOCKER/KUBERNETES/PYTHON)
163200*   LISTA DE CERTIFICACIONES SUGERIDAS, TOPE DE 5 POR
163300*   CANDIDATO: PRIMERO LAS PROPIAS DE LA POSICION, LUEGO LAS
163400*   ASOCIADAS A UNA HABILIDAD FALTANTE ESPECIFICA (AWS, DOCKER,
163500*   KUBERNETES, PYTHON).
163600 170-GENERA-RECOMENDACIONES SECTION.
163700*   EL TOPE DE 5 ES FIJO, NO DEPENDE DE LA POSICION.
163800     MOVE 0 TO WKS-CS-COUNT
163900*   SE GUARDA EL INDICE DE POSICION PARA LA BUSQUEDA POR CODIGO.
164000     SET WKS-POS-IX-DISPLAY TO WKS-POSE-IX
164100*   PRIMERO LAS 9 CERTIFICACIONES ASOCIADAS DIRECTAMENTE A LA
164200*   POSICION DEL CANDIDATO.
164300     PERFORM 171-AGREGA-CERT-POSICION
164400*   RECORRE LAS 9 CERTIFICACIONES PROPIAS DEL PUESTO.
164500        VARYING WKS-PC-IX FROM 1 BY 1 UNTIL WKS-PC-IX > 9
164600*   LUEGO LAS 4 CERTIFICACIONES POR HABILIDAD ESPECIFICA, SOLO
164700*   SI ESA HABILIDAD EFECTIVAMENTE LE FALTA AL CANDIDATO.
164800     PERFORM 172-AGREGA-CERT-SKILL
164900*   RECORRE LAS 4 CERTIFICACIONES LIGADAS A HABILIDADES FALTANTES.
165000        VARYING WKS-SC-IX FROM 1 BY 1 UNTIL WKS-SC-IX > 4.
165100 170-GENERA-RECOMENDACIONES-E. EXIT.
165200
165300*   SOLO SE AGREGA LA CERTIFICACION SI EL CODIGO DE POSICION
165400*   DE LA TABLA COINCIDE CON EL DEL CANDIDATO Y HAY CUPO.
165500 171-AGREGA-CERT-POSICION SECTION.
165600*   LA CERTIFICACION DE POSICION SE COMPARA POR CODIGO NUMERICO.
165700     IF WKS-PC-POS(WKS-PC-IX) = WKS-POS-IX-ALFA
165800*   EL CUPO DE CERTIFICACIONES RECOMENDADAS ES DE 5 COMO MAXIMO.
165900        IF WKS-CS-COUNT < 5
166000*   SE CUENTA UNA CERTIFICACION MAS EN LA LISTA RECOMENDADA.
166100           ADD 1 TO WKS-CS-COUNT
166200*   SE AGREGA LA CERTIFICACION DEL PUESTO A LA LISTA.
166300           MOVE WKS-PC-TXT(WKS-PC-IX)
166400*   SE AGREGA LA CERTIFICACION A LA LISTA RECOMENDADA.
166500                        TO WKS-CS-ENTRY(WKS-CS-COUNT)
166600        END-IF
166700     END-IF.
166800 171-AGREGA-CERT-POSICION-E. EXIT.
166900
167000*   CERTIFICACION POR HABILIDAD: SOLO TIENE SENTIDO
167100*   RECOMENDARLA SI ESA HABILIDAD REALMENTE LE FALTA AL
167200*   CANDIDATO EN ALGUNO DE LOS TRES NIVELES.
167300 172-AGREGA-CERT-SKILL SECTION.
167400*   SE ARMA LA HABILIDAD A BUSCAR ANTES DE CONSULTAR LAS LISTAS.
167500     MOVE WKS-SC-TXT(WKS-SC-IX) TO WKS-NEEDLE-TXT
167600*   SOLO SE RECOMIENDA LA CERTIFICACION SI LA HABILIDAD FALTA.
167700     PERFORM 173-SKILL-ESTA-FALTANDO
167800*   SOLO SE RECOMIENDA SI LA HABILIDAD LIGADA REALMENTE FALTA.
167900     IF WKS-SKILL-FALTA
168000*   MISMO CUPO DE 5: NO SE AGREGA SI YA SE LLENO.
168100        IF WKS-CS-COUNT < 5
168200*   SE CUENTA UNA CERTIFICACION MAS EN LA LISTA RECOMENDADA.
168300           ADD 1 TO WKS-CS-COUNT
168400*   SE AGREGA LA CERTIFICACION LIGADA A LA HABILIDAD FALTANTE.
168500           MOVE WKS-SC-CERT(WKS-SC-IX)
168600*   SE AGREGA LA CERTIFICACION A LA LISTA RECOMENDADA.
168700                        TO WKS-CS-ENTRY(WKS-CS-COUNT)
168800        END-IF
168900     END-IF.
169000 172-AGREGA-CERT-SKILL-E. EXIT.
169100
169200*   VERIFICA SI UNA HABILIDAD QUEDO EN ALGUNA DE LAS TRES
169300*   LISTAS DE FALTANTES DEL CANDIDATO
169400*   VERIFICA SI UNA HABILIDAD QUEDO EN ALGUNA DE LAS TRES
169500*   LISTAS DE FALTANTES DEL CANDIDATO (REQUERIDO, AVANZADO,
169600*   HERRAMIENTAS), EN ESE ORDEN, DETENIENDOSE EN EL PRIMER
169700*   NIVEL DONDE LA ENCUENTRE.
169800 173-SKILL-ESTA-FALTANDO SECTION.
169900*   SE REINICIA EL SWITCH DE 'FALTA' ANTES DE BUSCAR.
170000     MOVE 0 TO WKS-SW-SKILL-FALTA
170100*   PRIMERO SE BUSCA ENTRE LAS BRECHAS REQUERIDAS.
170200     PERFORM 174-BUSCA-EN-REQ
170300*   RECORRE LAS BRECHAS REQUERIDAS YA DETECTADAS.
170400        VARYING WKS-REQ-IX FROM 1 BY 1
170500*   SE DETIENE AL TERMINAR LA LISTA O AL HALLAR COINCIDENCIA.
170600        UNTIL WKS-REQ-IX > WKS-REQ-FALTAN-CT OR WKS-SKILL-FALTA
170700*   SOLO SE SIGUE BUSCANDO EN AVANZADO SI NO SE HALLO EN REQ.
170800     IF NOT WKS-SKILL-FALTA
170900*   SI NO ESTABA EN REQUERIDAS, SE BUSCA EN LAS AVANZADAS.
171000        PERFORM 175-BUSCA-EN-ADV
171100*   RECORRE LAS BRECHAS AVANZADAS YA DETECTADAS.
171200           VARYING WKS-ADV-IX FROM 1 BY 1
171300*   SE DETIENE AL TERMINAR LA LISTA DE BRECHAS AVANZADAS.
171400           UNTIL WKS-ADV-IX > WKS-ADV-FALTAN-CT
171500*   ...O AL HALLAR YA UNA COINCIDENCIA.
171600                 OR WKS-SKILL-FALTA
171700     END-IF
171800*   SOLO SE SIGUE BUSCANDO EN HERRAMIENTAS SI AUN NO SE HALLO.
171900     IF NOT WKS-SKILL-FALTA
172000*   SI TAMPOCO ESTABA EN AVANZADAS, SE BUSCA EN HERRAMIENTAS.
172100        PERFORM 176-BUSCA-EN-TOOL
172200*   RECORRE LAS BRECHAS DE HERRAMIENTAS YA DETECTADAS.
172300           VARYING WKS-TOOL-IX FROM 1 BY 1
172400*   SE DETIENE AL TERMINAR LA LISTA DE BRECHAS DE HERRAMIENTAS.
172500           UNTIL WKS-TOOL-IX > WKS-TOOL-FALTAN-CT
172600*   ...O AL HALLAR YA UNA COINCIDENCIA.
172700                 OR WKS-SKILL-FALTA
172800     END-IF.
172900 173-SKILL-ESTA-FALTANDO-E. EXIT.
173000
173100*   COMPARA CONTRA LA LISTA DE FALTANTES DEL NIVEL REQUERIDO.
173200 174-BUSCA-EN-REQ SECTION.
173300*   COMPARACION EXACTA CONTRA LA LISTA DE BRECHAS REQUERIDAS.
173400     IF WKS-RF-TXT(WKS-REQ-IX) = WKS-NEEDLE-TXT
173500*   SE MARCA LA HABILIDAD COMO FALTANTE.
173600        MOVE 1 TO WKS-SW-SKILL-FALTA
173700     END-IF.
173800 174-BUSCA-EN-REQ-E. EXIT.
173900
174000*   COMPARA CONTRA LA LISTA DE FALTANTES DEL NIVEL AVANZADO.
174100 175-BUSCA-EN-ADV SECTION.
174200*   COMPARACION EXACTA CONTRA LA LISTA DE BRECHAS AVANZADAS.
174300     IF WKS-AF-TXT(WKS-ADV-IX) = WKS-NEEDLE-TXT
174400*   SE MARCA LA HABILIDAD COMO FALTANTE.
174500        MOVE 1 TO WKS-SW-SKILL-FALTA
174600     END-IF.
174700 175-BUSCA-EN-ADV-E. EXIT.
174800
174900*   COMPARA CONTRA LA LISTA DE FALTANTES DE HERRAMIENTAS.
175000 176-BUSCA-EN-TOOL SECTION.
175100*   COMPARACION EXACTA CONTRA LA LISTA DE BRECHAS DE HERRAMIENTAS.
175200     IF WKS-TF-TXT(WKS-TOOL-IX) = WKS-NEEDLE-TXT
175300*   SE MARCA LA HABILIDAD COMO FALTANTE.
175400        MOVE 1 TO WKS-SW-SKILL-FALTA
175500     END-IF.
175600 176-BUSCA-EN-TOOL-E. EXIT.
175700
175800******************************************************************
175900*PLAN - PLAN DE MEJORA EN TRES FASES                             *
176000******************************************************************
176100*   PLAN DE MEJORA EN TRES FASES: 0-3 MESES (REQUERIDO), 3-6
176200*   MESES (AVANZADO) Y 6-12 MESES (HERRAMIENTAS); CADA FASE SE
176300*   LIMITA A 3 HABILIDADES PARA NO SATURAR EL REPORTE.
176400 180-GENERA-PLAN-MEJORA SECTION.
176500*   SE REINICIAN LOS TRES CONTADORES DE FASE DEL PLAN.
176600     MOVE 0 TO WKS-PLAN-FASE1-CT WKS-PLAN-FASE2-CT
176700*   LOS TRES CONTADORES DE FASE ARRANCAN EN CERO.
176800               WKS-PLAN-FASE3-CT
176900*   FASE 1 SE LLENA DIRECTO DE LA LISTA DE FALTANTES DEL NIVEL
177000*   REQUERIDO, EN EL ORDEN EN QUE SE DETECTARON.
177100     PERFORM 181-COPIA-FASE1
177200*   FASE 1 SE LLENA PRIMERO CON LAS BRECHAS REQUERIDAS.
177300        VARYING WKS-REQ-IX FROM 1 BY 1
177400*   RECORRE LAS BRECHAS REQUERIDAS PARA LA FASE 1 DEL PLAN.
177500        UNTIL WKS-REQ-IX > WKS-REQ-FALTAN-CT
177600*   CADA FASE SE LIMITA A 3 ELEMENTOS COMO MAXIMO.
177700              OR WKS-PLAN-FASE1-CT = 3
177800*   FASE 2 SE LLENA DE LA LISTA DE FALTANTES DEL NIVEL
177900*   AVANZADO.
178000     PERFORM 182-COPIA-FASE2
178100*   FASE 2 SE LLENA CON LAS BRECHAS AVANZADAS.
178200        VARYING WKS-ADV-IX FROM 1 BY 1
178300*   SE DETIENE AL TERMINAR LA LISTA DE BRECHAS AVANZADAS.
178400        UNTIL WKS-ADV-IX > WKS-ADV-FALTAN-CT
178500*   ...O AL LLEGAR AL CUPO MAXIMO DE 3 ELEMENTOS.
178600              OR WKS-PLAN-FASE2-CT = 3
178700*   FASE 3 SE LLENA DE LA LISTA DE FALTANTES DE HERRAMIENTAS.
178800     PERFORM 183-COPIA-FASE3
178900*   FASE 3 SE LLENA CON LAS BRECHAS DE HERRAMIENTAS.
179000        VARYING WKS-TOOL-IX FROM 1 BY 1
179100*   SE DETIENE AL TERMINAR LA LISTA DE BRECHAS DE HERRAMIENTAS.
179200        UNTIL WKS-TOOL-IX > WKS-TOOL-FALTAN-CT
179300*   ...O AL LLEGAR AL CUPO MAXIMO DE 3 ELEMENTOS.
179400              OR WKS-PLAN-FASE3-CT = 3.
179500 180-GENERA-PLAN-MEJORA-E. EXIT.
179600
179700*   COPIA UNA ENTRADA DE FASE 1 CON SU TIEMPO DE APRENDIZAJE.
179800 181-COPIA-FASE1 SECTION.
179900*   SE SUMA UNA HABILIDAD MAS A LA FASE 0-3 MESES.
180000     ADD 1 TO WKS-PLAN-FASE1-CT
180100*   SE COPIA LA HABILIDAD Y SU TIEMPO ESTIMADO A LA FASE 1.
180200     MOVE WKS-RF-TXT(WKS-REQ-IX) TO WKS-P1-TXT(WKS-PLAN-FASE1-CT)
180300*   SE COPIA TAMBIEN EL TIEMPO ESTIMADO DE LA FASE 1.
180400     MOVE WKS-RF-SEM(WKS-REQ-IX) TO WKS-P1-SEM(WKS-PLAN-FASE1-CT).
180500 181-COPIA-FASE1-E. EXIT.
180600
180700*   COPIA UNA ENTRADA DE FASE 2; A DIFERENCIA DE FASE 1, NO SE
180800*   IMPRIME TIEMPO ESTIMADO PARA ESTA FASE.
180900 182-COPIA-FASE2 SECTION.
181000*   SE SUMA UNA HABILIDAD MAS A LA FASE 3-6 MESES.
181100     ADD 1 TO WKS-PLAN-FASE2-CT
181200*   SE COPIA LA HABILIDAD AVANZADA A LA FASE 2 (SIN SEMANAS).
181300     MOVE WKS-AF-TXT(WKS-ADV-IX)
181400*   SE COPIA LA HABILIDAD AVANZADA A LA FASE 2 DEL PLAN.
181500                  TO WKS-PLAN-FASE2(WKS-PLAN-FASE2-CT).
181600 182-COPIA-FASE2-E. EXIT.
181700
181800*   COPIA UNA ENTRADA DE FASE 3; TAMPOCO LLEVA TIEMPO
181900*   ESTIMADO EN EL REPORTE.
182000 183-COPIA-FASE3 SECTION.
182100*   SE SUMA UNA HABILIDAD MAS A LA FASE 6-12 MESES.
182200     ADD 1 TO WKS-PLAN-FASE3-CT
182300*   SE COPIA LA HERRAMIENTA A LA FASE 3 (SIN SEMANAS).
182400     MOVE WKS-TF-TXT(WKS-TOOL-IX)
182500*   SE COPIA LA HERRAMIENTA A LA FASE 3 DEL PLAN.
182600                  TO WKS-PLAN-FASE3(WKS-PLAN-FASE3-CT).
182700 183-COPIA-FASE3-E. EXIT.
182800
182900******************************************************************
183000*ESCRITURA DEL REGISTRO DE ANALISIS DE BRECHA                    *
183100******************************************************************
183200*   ESCRIBE EL REGISTRO DE ANALISIS DE BRECHA CON ESTATUS OK:
183300*   TODOS LOS PORCENTAJES, EL SCORE, LA FRANJA DE
183400*   DISPONIBILIDAD, EL NIVEL DE CARRERA Y LOS TOTALES DE
183500*   FALTANTES DE CADA NIVEL.
183600 190-ESCRIBE-ANALISIS SECTION.
183700*   IDENTIFICACION DEL CANDIDATO EN EL REGISTRO DE SALIDA.
183800     MOVE RHCD-CAND-ID       TO RHAN-CAND-ID
183900*   SE GRABA LA POSICION YA NORMALIZADA (WKS-POSICION-NORM),
184000*   NO EL TEXTO QUE VINO EN CANDIDATE, PARA QUE TODOS LOS
184100*   REGISTROS DE UN MISMO PUESTO QUEDEN BAJO EL MISMO NOMBRE.
184200     MOVE WKS-POSICION-NORM  TO RHAN-POSITION
184300*   LOS TRES PORCENTAJES DE TIER PASAN AL REGISTRO DE SALIDA.
184400     MOVE WKS-REQ-PCT        TO RHAN-REQ-PCT
184500*   PORCENTAJE AVANZADO AL REGISTRO DE SALIDA.
184600     MOVE WKS-ADV-PCT        TO RHAN-ADV-PCT
184700*   PORCENTAJE DE HERRAMIENTAS AL REGISTRO DE SALIDA.
184800     MOVE WKS-TOOL-PCT       TO RHAN-TOOL-PCT
184900*   SCORE GLOBAL PONDERADO AL REGISTRO DE SALIDA.
185000     MOVE WKS-SCORE          TO RHAN-OVERALL-SCORE
185100*   ETIQUETA DE DISPONIBILIDAD AL REGISTRO DE SALIDA.
185200     MOVE WKS-READINESS      TO RHAN-READINESS
185300*   NIVEL DE CARRERA DETECTADO AL REGISTRO DE SALIDA.
185400     MOVE WKS-NIVEL-CARRERA  TO RHAN-CAREER-LEVEL
185500*   CANTIDAD DE BRECHAS REQUERIDAS AL REGISTRO DE SALIDA.
185600     MOVE WKS-REQ-FALTAN-CT  TO RHAN-MISSING-REQ-CT
185700*   CANTIDAD DE BRECHAS AVANZADAS AL REGISTRO DE SALIDA.
185800     MOVE WKS-ADV-FALTAN-CT  TO RHAN-MISSING-ADV-CT
185900*   CANTIDAD DE BRECHAS DE HERRAMIENTAS AL REGISTRO DE SALIDA.
186000     MOVE WKS-TOOL-FALTAN-CT TO RHAN-MISSING-TOOL-CT
186100*   TIEMPO ESTIMADO DE LISTURA AL REGISTRO DE SALIDA.
186200     MOVE WKS-TIEMPO-LISTO   TO RHAN-TIME-TO-READY
186300*   STATUS 'OK': EL CANDIDATO SI TUVO TABLA DE REQUERIMIENTOS.
186400     MOVE "OK"               TO RHAN-STATUS
186500*   FALLO DE ESCRITURA EN ANALYSIS ES FATAL: SIN ESTE ARCHIVO
186600*   EL JOB NO CUMPLE SU PROPOSITO.
186700     WRITE REG-RHANAL1
186800*   FALLO DE ESCRITURA ES FATAL: SE CIERRA TODO Y SE CORTA.
186900     IF FS-ANALYSIS NOT = 0
187000*   FALLO DE ESCRITURA EN ANALYSIS: SE AVISA POR CONSOLA.
187100        DISPLAY "RHGAPAN1 - ERROR DE ESCRITURA ANALYSIS FS="
187200*   SE MUESTRA EL FILE STATUS PARA DIAGNOSTICO EN CONSOLA.
187300                FS-ANALYSIS
187400*   SE DEJA EL RETURN-CODE DE ERROR PARA EL JCL.
187500        MOVE 91 TO RETURN-CODE
187600*   SE CIERRAN LOS ARCHIVOS YA ABIERTOS ANTES DE CORTAR.
187700        PERFORM 990-CIERRA-ARCHIVOS
187800*   SE CORTA LA CORRIDA; NO TIENE SENTIDO SEGUIR SIN EL ARCHIVO.
187900        STOP RUN
188000     END-IF
188100*   EL ACUMULADOR DE SCORE Y LOS CONTADORES POR FRANJA DE
188200*   DISPONIBILIDAD ALIMENTAN EL REPORTE DE CONTROL FINAL.
188300     ADD WKS-SCORE TO WKS-SUMA-SCORE
188400*   SE CLASIFICA AL CANDIDATO EN SU FRANJA DE DISPONIBILIDAD.
188500     EVALUATE WKS-READINESS
188600*   SUMA AL CONTEO DE ALTAMENTE LISTOS.
188700        WHEN "HIGHLY READY"     ADD 1 TO WKS-CTR-HIGHLY
188800*   SUMA AL CONTEO DE MODERADAMENTE LISTOS.
188900        WHEN "MODERATELY READY" ADD 1 TO WKS-CTR-MODERATE
189000*   SUMA AL CONTEO DE QUE NECESITAN DESARROLLO.
189100        WHEN "NEEDS DEVELOPMENT" ADD 1 TO WKS-CTR-NEEDS
189200*   SUMA AL CONTEO DE DESARROLLO SIGNIFICATIVO.
189300        WHEN OTHER              ADD 1 TO WKS-CTR-SIGNIFICANT
189400     END-EVALUATE.
189500 190-ESCRIBE-ANALISIS-E. EXIT.
189600
189700*   EL PUESTO SOLICITADO NO TIENE TABLA DE REQUERIMIENTOS:
189800*   SE REGISTRA EL ESTATUS NOREQMT, SIN BRECHA NI REPORTE
189900*   02/09/2004 LCHX - SE GRABA EL PUESTO YA NORMALIZADO
190000*   EL PUESTO SOLICITADO NO TIENE TABLA DE REQUERIMIENTOS: SE
190100*   REGISTRA EL ESTATUS NOREQMT, SIN BRECHA NI REPORTE, PERO
190200*   CON LA POSICION YA NORMALIZADA PARA QUE COINCIDA CON EL
190300*   MISMO CRITERIO USADO EN LOS REGISTROS OK.
190400 195-ESCRIBE-ANALISIS-NOREQMT SECTION.
190500*   SE INICIALIZA TODO EL REGISTRO PARA QUE LOS CAMPOS DE
190600*   BRECHA QUEDEN EN BLANCO/CERO, NO CON BASURA DEL CANDIDATO
190700*   ANTERIOR.
190800     INITIALIZE REG-RHANAL1
190900*   IDENTIFICACION DEL CANDIDATO SIN TABLA DE REQUERIMIENTOS.
191000     MOVE RHCD-CAND-ID         TO RHAN-CAND-ID
191100*   SE GRABA LA POSICION NORMALIZADA AUNQUE NO HUBO TABLA.
191200     MOVE WKS-POSICION-NORM    TO RHAN-POSITION
191300*   STATUS 'NOREQMT': NO HABIA TABLA DE REQUERIMIENTOS PARA EL PUE
191400     MOVE "NOREQMT"            TO RHAN-STATUS
191500*   ESCRITURA DEL REGISTRO DE ANALISIS EN EL CAMINO SIN TABLA.
191600     WRITE REG-RHANAL1
191700*   MISMO TRATAMIENTO FATAL DE ERROR DE ESCRITURA QUE EN
191800*   190-ESCRIBE-ANALISIS.
191900     IF FS-ANALYSIS NOT = 0
192000*   MISMO TRATAMIENTO DE ERROR DE ESCRITURA QUE EN EL PATH OK.
192100        DISPLAY "RHGAPAN1 - ERROR DE ESCRITURA ANALYSIS FS="
192200*   FALLO DE ESCRITURA EN ANALYSIS, CAMINO NOREQMT.
192300                FS-ANALYSIS
192400*   SE DEJA EL RETURN-CODE DE ERROR PARA EL JCL.
192500        MOVE 91 TO RETURN-CODE
192600*   SE CIERRAN LOS ARCHIVOS YA ABIERTOS ANTES DE CORTAR.
192700        PERFORM 990-CIERRA-ARCHIVOS
192800*   SE CORTA LA CORRIDA; NO TIENE SENTIDO SEGUIR SIN EL ARCHIVO.
192900        STOP RUN
193000     END-IF.
193100 195-ESCRIBE-ANALISIS-NOREQMT-E. EXIT.
193200
193300******************************************************************
193400*REPORT - IMPRESION DEL BLOQUE DE BRECHA POR CANDIDATO           *
193500******************************************************************
193600*   IMPRESION DEL BLOQUE DE BRECHA POR CANDIDATO: ENCABEZADO,
193700*   LOS TRES PORCENTAJES DE CUMPLIMIENTO, LAS BRECHAS
193800*   CRITICAS, LAS PRIORIDADES INMEDIATAS, EL PLAN DE MEJORA,
193900*   EL SCORE GENERAL Y EL TIEMPO ESTIMADO DE DISPONIBILIDAD.
194000 200-IMPRIME-REPORTE SECTION.
194100*   RENGLON DE TITULO DEL BLOQUE.
194200     MOVE SPACES TO WKS-LINEA-IMPRESION
194300*   TITULO FIJO DEL BLOQUE DE REPORTE POR CANDIDATO.
194400     MOVE "SKILL GAP ANALYSIS REPORT" TO WKS-LINEA-IMPRESION
194500*   PRIMERA LINEA DEL BLOQUE: TITULO.
194600     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
194700
194800*   RENGLON DE IDENTIFICACION: PUESTO Y CODIGO DE CANDIDATO.
194900     MOVE SPACES TO WKS-LINEA-IMPRESION
195000*   SE IDENTIFICA EL PUESTO Y EL CANDIDATO DEL BLOQUE.
195100     MOVE "POSITION: "      TO WLC-ETQ-POS
195200*   SEGUNDA LINEA: PUESTO NORMALIZADO Y ETIQUETA DE CANDIDATO.
195300     MOVE WKS-POSICION-NORM TO WLC-POSICION
195400*   ETIQUETA FIJA ANTES DEL ID DEL CANDIDATO.
195500     MOVE "CANDIDATE: "     TO WLC-ETQ-CAND
195600*   ID DEL CANDIDATO EN LA LINEA DE ENCABEZADO.
195700     MOVE RHCD-CAND-ID      TO WLC-CANDIDATO
195800*   SE ESCRIBE LA LINEA DE IDENTIFICACION AL REPORTE.
195900     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
196000
196100*   PORCENTAJE DE CUMPLIMIENTO DEL NIVEL REQUERIDO.
196200     MOVE SPACES TO WKS-LINEA-IMPRESION
196300*   PRIMER PORCENTAJE: NIVEL REQUERIDO.
196400     MOVE "REQUIRED SKILLS COMPLETION: " TO WLP-ETIQUETA
196500*   PORCENTAJE DEL NIVEL REQUERIDO CON SU SIGNO DE PORCENTAJE.
196600     MOVE WKS-REQ-PCT  TO WLP-VALOR-ED
196700*   SIGNO DE PORCENTAJE PARA LA LINEA IMPRESA.
196800     MOVE "%"          TO WLP-SIGNO
196900*   SE ESCRIBE LA LINEA DEL PORCENTAJE REQUERIDO.
197000     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
197100
197200*   PORCENTAJE DE CUMPLIMIENTO DEL NIVEL AVANZADO.
197300     MOVE SPACES TO WKS-LINEA-IMPRESION
197400*   SEGUNDO PORCENTAJE: NIVEL AVANZADO.
197500     MOVE "ADVANCED SKILLS COMPLETION: " TO WLP-ETIQUETA
197600*   PORCENTAJE DEL NIVEL AVANZADO CON SU SIGNO DE PORCENTAJE.
197700     MOVE WKS-ADV-PCT  TO WLP-VALOR-ED
197800*   SIGNO DE PORCENTAJE PARA LA LINEA IMPRESA.
197900     MOVE "%"          TO WLP-SIGNO
198000*   SE ESCRIBE LA LINEA DEL PORCENTAJE AVANZADO.
198100     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
198200
198300*   PORCENTAJE DE CUMPLIMIENTO DEL NIVEL HERRAMIENTAS.
198400     MOVE SPACES TO WKS-LINEA-IMPRESION
198500*   TERCER PORCENTAJE: NIVEL HERRAMIENTAS.
198600     MOVE "TOOLS SKILLS COMPLETION: "    TO WLP-ETIQUETA
198700*   PORCENTAJE DEL NIVEL DE HERRAMIENTAS CON SU SIGNO.
198800     MOVE WKS-TOOL-PCT TO WLP-VALOR-ED
198900*   SIGNO DE PORCENTAJE PARA LA LINEA IMPRESA.
199000     MOVE "%"          TO WLP-SIGNO
199100*   SE ESCRIBE LA LINEA DEL PORCENTAJE DE HERRAMIENTAS.
199200     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
199300
199400*   SOLO SE IMPRIMEN LAS BRECHAS DEL NIVEL REQUERIDO COMO
199500*   CRITICAS; LAS DE AVANZADO Y HERRAMIENTAS NO SALEN EN
199600*   ESTE BLOQUE DEL REPORTE.
199700     MOVE SPACES TO WKS-LINEA-IMPRESION
199800*   ENCABEZADO DE LA LISTA DE BRECHAS CRITICAS.
199900     MOVE "CRITICAL SKILL GAPS:" TO WKS-LINEA-IMPRESION
200000*   SE ESCRIBE EL ENCABEZADO DE BRECHAS CRITICAS.
200100     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
200200*   UNA LINEA IMPRESA POR CADA BRECHA REQUERIDA.
200300     PERFORM 201-IMPRIME-GAP
200400*   UNA LINEA IMPRESA POR CADA BRECHA REQUERIDA FALTANTE.
200500        VARYING WKS-REQ-IX FROM 1 BY 1
200600*   RECORRE LAS BRECHAS REQUERIDAS PARA LA FASE 1 DEL PLAN.
200700        UNTIL WKS-REQ-IX > WKS-REQ-FALTAN-CT
200800
200900*   LAS PRIORIDADES INMEDIATAS SON LAS MISMAS BRECHAS
201000*   CRITICAS, AHORA CON SU TIEMPO ESTIMADO DE APRENDIZAJE.
201100     MOVE SPACES TO WKS-LINEA-IMPRESION
201200*   ENCABEZADO DE LA LISTA DE PRIORIDADES INMEDIATAS.
201300     MOVE "IMMEDIATE PRIORITIES:" TO WKS-LINEA-IMPRESION
201400*   SE ESCRIBE EL ENCABEZADO DE PRIORIDADES INMEDIATAS.
201500     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
201600*   UNA LINEA IMPRESA POR CADA PRIORIDAD INMEDIATA.
201700     PERFORM 202-IMPRIME-PRIORIDAD
201800*   MISMA LISTA DE BRECHAS REQUERIDAS, CON SU TIEMPO DE APRENDIZAJ
201900        VARYING WKS-REQ-IX FROM 1 BY 1
202000*   RECORRE LAS BRECHAS REQUERIDAS PARA LA FASE 1 DEL PLAN.
202100        UNTIL WKS-REQ-IX > WKS-REQ-FALTAN-CT
202200
202300*   EL PLAN DE MEJORA IMPRIME LAS TRES FASES EN ORDEN; CADA
202400*   PERFORM RECORRE SOLO LAS ENTRADAS QUE 180-GENERA-PLAN-
202500*   MEJORA ALCANZO A LLENAR (TOPE DE 3 POR FASE).
202600     MOVE SPACES TO WKS-LINEA-IMPRESION
202700*   ENCABEZADO DEL PLAN DE MEJORA EN TRES FASES.
202800     MOVE "IMPROVEMENT PLAN:" TO WKS-LINEA-IMPRESION
202900*   SE ESCRIBE EL ENCABEZADO DEL PLAN DE MEJORA.
203000     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
203100*   UNA LINEA IMPRESA POR CADA ELEMENTO DE LA FASE 1.
203200     PERFORM 203-IMPRIME-FASE1
203300*   IMPRIME CADA ELEMENTO DE LA FASE 1 (0-3 MESES).
203400        VARYING WKS-IX-TMP FROM 1 BY 1
203500        UNTIL WKS-IX-TMP > WKS-PLAN-FASE1-CT
203600*   IMPRIME CADA ELEMENTO DE LA FASE 2 (3-6 MESES).
203700     PERFORM 204-IMPRIME-FASE2
203800*   INDICE DE RECORRIDO TEMPORAL PARA ESTA FASE DEL PLAN.
203900        VARYING WKS-IX-TMP FROM 1 BY 1
204000*   RECORRE TODOS LOS ELEMENTOS YA CARGADOS EN LA FASE 2.
204100        UNTIL WKS-IX-TMP > WKS-PLAN-FASE2-CT
204200*   IMPRIME CADA ELEMENTO DE LA FASE 3 (6-12 MESES).
204300     PERFORM 205-IMPRIME-FASE3
204400*   INDICE DE RECORRIDO TEMPORAL PARA ESTA FASE DEL PLAN.
204500        VARYING WKS-IX-TMP FROM 1 BY 1
204600*   RECORRE TODOS LOS ELEMENTOS YA CARGADOS EN LA FASE 3.
204700        UNTIL WKS-IX-TMP > WKS-PLAN-FASE3-CT
204800
204900*   CIERRE DEL BLOQUE: ETIQUETA DE DISPONIBILIDAD Y SCORE
205000*   NUMERICO SOBRE 100.
205100     MOVE SPACES TO WKS-LINEA-IMPRESION
205200*   RESUMEN FINAL: ETIQUETA DE DISPONIBILIDAD Y SCORE.
205300     MOVE "OVERALL READINESS: " TO WLR-ETQ
205400*   ETIQUETA DE DISPONIBILIDAD EN LA LINEA DE RESUMEN.
205500     MOVE WKS-READINESS          TO WLR-LABEL
205600*   ETIQUETA FIJA ANTES DEL VALOR DEL SCORE.
205700     MOVE "SCORE: "              TO WLR-SCORE-ETQ
205800*   SCORE GLOBAL EDITADO PARA LA LINEA IMPRESA.
205900     MOVE WKS-SCORE               TO WLR-SCORE-ED
206000*   SUFIJO FIJO '/100' DESPUES DEL VALOR DEL SCORE.
206100     MOVE "/100"                 TO WLR-SCORE-SUF
206200*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
206300     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
206400
206500*   ULTIMO RENGLON DEL BLOQUE: TIEMPO ESTIMADO DE LISTURA.
206600     MOVE SPACES TO WKS-LINEA-IMPRESION
206700*   ULTIMO DATO DEL BLOQUE: TIEMPO ESTIMADO DE LISTURA.
206800     MOVE "ESTIMATED TIME TO READINESS: " TO WLT-ETQ
206900*   ETIQUETA DE TIEMPO ESTIMADO DE LISTURA PARA EL RESUMEN.
207000     MOVE WKS-TIEMPO-LISTO                 TO WLT-VALOR
207100*   SE ESCRIBE LA ULTIMA LINEA DEL BLOQUE DEL CANDIDATO.
207200     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
207300 200-IMPRIME-REPORTE-E. EXIT.
207400
207500*   UNA LINEA POR CADA HABILIDAD REQUERIDA FALTANTE.
207600 201-IMPRIME-GAP SECTION.
207700*   UNA LINEA POR BRECHA, SIN TIEMPO DE APRENDIZAJE.
207800     MOVE SPACES   TO WKS-LINEA-IMPRESION
207900*   GUION DE VINETA FIJO AL INICIO DE LA LINEA.
208000     MOVE "- "     TO WLB-GUION
208100*   TEXTO DE LA BRECHA REQUERIDA PARA ESTA LINEA.
208200     MOVE WKS-RF-TXT(WKS-REQ-IX) TO WLB-TEXTO
208300*   SE ESCRIBE LA ULTIMA LINEA DEL BLOQUE DEL CANDIDATO.
208400     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
208500 201-IMPRIME-GAP-E. EXIT.
208600
208700*   IGUAL QUE 201-IMPRIME-GAP PERO AGREGANDO LAS SEMANAS DE
208800*   APRENDIZAJE ESTIMADAS PARA ESA HABILIDAD.
208900 202-IMPRIME-PRIORIDAD SECTION.
209000*   UNA LINEA POR PRIORIDAD, CON SU TIEMPO DE APRENDIZAJE.
209100     MOVE SPACES   TO WKS-LINEA-IMPRESION
209200*   GUION DE VINETA FIJO AL INICIO DE LA LINEA.
209300     MOVE "- "     TO WLB-GUION
209400*   TEXTO DE LA BRECHA REQUERIDA PARA ESTA LINEA.
209500     MOVE WKS-RF-TXT(WKS-REQ-IX) TO WLB-TEXTO
209600*   TIEMPO DE APRENDIZAJE ESTIMADO DE ESTA BRECHA.
209700     MOVE WKS-RF-SEM(WKS-REQ-IX) TO WLB-SEM-NUM
209800*   SUFIJO FIJO 'WEEKS' DESPUES DEL NUMERO DE SEMANAS.
209900     MOVE " WEEKS"                TO WLB-SEM-TXT
210000*   SE ESCRIBE LA ULTIMA LINEA DEL BLOQUE DEL CANDIDATO.
210100     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
210200 202-IMPRIME-PRIORIDAD-E. EXIT.
210300
210400*   UNA LINEA POR HABILIDAD DE LA FASE 1 DEL PLAN DE MEJORA.
210500 203-IMPRIME-FASE1 SECTION.
210600*   FASE 1: 'LEARN' MAS EL NOMBRE Y LAS SEMANAS ESTIMADAS.
210700     MOVE SPACES TO WKS-LINEA-IMPRESION
210800*   ETIQUETA FIJA DE LA FASE 1 DEL PLAN.
210900     MOVE "  0-3 MONTHS:  "     TO WLPL-FASE
211000*   VERBO DE ACCION PARA LA FASE 1: APRENDER.
211100     MOVE "LEARN "              TO WLPL-ACCION
211200*   NOMBRE DE LA HABILIDAD DE ESTA LINEA DE LA FASE 1.
211300     MOVE WKS-P1-TXT(WKS-IX-TMP) TO WLPL-SKILL
211400*   PARENTESIS DE APERTURA ANTES DEL NUMERO DE SEMANAS.
211500     MOVE "("                   TO WLPL-SEM-OPEN
211600*   NUMERO DE SEMANAS ESTIMADAS PARA ESTA HABILIDAD.
211700     MOVE WKS-P1-SEM(WKS-IX-TMP) TO WLPL-SEM-NUM
211800*   SUFIJO 'WEEKS)' QUE CIERRA EL PARENTESIS.
211900     MOVE " WEEKS)"             TO WLPL-SEM-CLOSE
212000*   SE ESCRIBE LA ULTIMA LINEA DEL BLOQUE DEL CANDIDATO.
212100     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
212200 203-IMPRIME-FASE1-E. EXIT.
212300
212400*   UNA LINEA POR HABILIDAD DE LA FASE 2 DEL PLAN DE MEJORA.
212500 204-IMPRIME-FASE2 SECTION.
212600*   FASE 2: 'MASTER' MAS EL NOMBRE, SIN SEMANAS IMPRESAS.
212700     MOVE SPACES TO WKS-LINEA-IMPRESION
212800*   ETIQUETA FIJA DE LA FASE 2 DEL PLAN.
212900     MOVE "  3-6 MONTHS:  "     TO WLPL-FASE
213000*   VERBO DE ACCION PARA LA FASE 2: DOMINAR.
213100     MOVE "MASTER "             TO WLPL-ACCION
213200*   NOMBRE DE LA HABILIDAD AVANZADA DE ESTA LINEA.
213300     MOVE WKS-PLAN-FASE2(WKS-IX-TMP) TO WLPL-SKILL
213400*   SE ESCRIBE LA ULTIMA LINEA DEL BLOQUE DEL CANDIDATO.
213500     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
213600 204-IMPRIME-FASE2-E. EXIT.
213700
213800*   UNA LINEA POR HABILIDAD DE LA FASE 3 DEL PLAN DE MEJORA.
213900 205-IMPRIME-FASE3 SECTION.
214000*   FASE 3: 'SPECIALIZE IN' MAS EL NOMBRE, SIN SEMANAS.
214100     MOVE SPACES TO WKS-LINEA-IMPRESION
214200*   ETIQUETA FIJA DE LA FASE 3 DEL PLAN.
214300     MOVE "  6-12 MONTHS: "     TO WLPL-FASE
214400*   VERBO DE ACCION PARA LA FASE 3: ESPECIALIZARSE.
214500     MOVE "SPECIALIZE IN "      TO WLPL-ACCION
214600*   NOMBRE DE LA HERRAMIENTA DE ESTA LINEA.
214700     MOVE WKS-PLAN-FASE3(WKS-IX-TMP) TO WLPL-SKILL
214800*   SE ESCRIBE LA ULTIMA LINEA DEL BLOQUE DEL CANDIDATO.
214900     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
215000 205-IMPRIME-FASE3-E. EXIT.
215100
215200******************************************************************
215300*REPORTE DE CONTROL DE FIN DE CORRIDA                            *
215400******************************************************************
215500*   REPORTE DE CONTROL DE FIN DE CORRIDA: TOTALES DE
215600*   CANDIDATOS LEIDOS, ANALIZADOS Y SIN TABLA DE REQUERIMIEN-
215700*   TOS, SCORE PROMEDIO Y DISTRIBUCION POR FRANJA DE
215800*   DISPONIBILIDAD. ES EL UNICO RENGLON DE RESUMEN DEL JOB.
215900 900-TOTALES-CONTROL SECTION.
216000*   EL PROMEDIO SOLO SE CALCULA SOBRE LOS CANDIDATOS CON
216100*   BRECHA CALCULADA; SI NINGUNO SE ANALIZO, QUEDA EN CERO
216200*   PARA EVITAR UNA DIVISION ENTRE CERO.
216300     IF WKS-CTR-ANALIZADOS > 0
216400*   PROMEDIO SOLO ENTRE LOS CANDIDATOS CON BRECHA CALCULADA.
216500        COMPUTE WKS-PROM-SCORE ROUNDED =
216600*   PROMEDIO: SUMA DE SCORES SOBRE CANTIDAD DE ANALIZADOS.
216700                WKS-SUMA-SCORE / WKS-CTR-ANALIZADOS
216800     ELSE
216900*   SIN CANDIDATOS ANALIZADOS NO HAY PROMEDIO QUE CALCULAR.
217000        MOVE 0 TO WKS-PROM-SCORE
217100     END-IF
217200
217300*   RENGLON DE TITULO DEL REPORTE DE CONTROL.
217400     MOVE SPACES TO WKS-LINEA-IMPRESION
217500*   TITULO FIJO DEL REPORTE DE CONTROL DE FIN DE CORRIDA.
217600     MOVE "END-OF-RUN CONTROL REPORT" TO WKS-LINEA-IMPRESION
217700*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
217800     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
217900
218000*   TOTAL DE REGISTROS LEIDOS DE CANDIDATE.
218100     MOVE SPACES TO WKS-LINEA-IMPRESION
218200*   PRIMER RENGLON: TOTAL DE CANDIDATOS LEIDOS.
218300     MOVE "TOTAL CANDIDATES READ                       :"
218400*   ETIQUETA FIJA DEL RENGLON DE CONTROL.
218500                                     TO WLK-ETIQUETA
218600*   TOTAL DE CANDIDATOS LEIDOS, EDITADO PARA IMPRESION.
218700     MOVE WKS-CTR-LEIDOS TO WLK-VALOR-ED
218800*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
218900     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
219000
219100*   TOTAL DE CANDIDATOS CON TABLA DE REQUERIMIENTOS.
219200     MOVE SPACES TO WKS-LINEA-IMPRESION
219300*   SEGUNDO RENGLON: CANDIDATOS CON TABLA DE REQUERIMIENTOS.
219400     MOVE "CANDIDATES ANALYZED (WITH REQUIREMENTS)     :"
219500*   ETIQUETA FIJA DEL RENGLON DE CONTROL.
219600                                     TO WLK-ETIQUETA
219700*   TOTAL DE CANDIDATOS ANALIZADOS, EDITADO PARA IMPRESION.
219800     MOVE WKS-CTR-ANALIZADOS TO WLK-VALOR-ED
219900*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
220000     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
220100
220200*   TOTAL DE CANDIDATOS SIN TABLA DE REQUERIMIENTOS (NOREQMT).
220300     MOVE SPACES TO WKS-LINEA-IMPRESION
220400*   TERCER RENGLON: CANDIDATOS SIN TABLA (NOREQMT).
220500     MOVE "CANDIDATES WITH NO REQUIREMENTS (NOREQMT)   :"
220600*   ETIQUETA FIJA DEL RENGLON DE CONTROL.
220700                                     TO WLK-ETIQUETA
220800*   TOTAL DE CANDIDATOS SIN TABLA, EDITADO PARA IMPRESION.
220900     MOVE WKS-CTR-NOREQMT TO WLK-VALOR-ED
221000*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
221100     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
221200
221300*   SCORE PROMEDIO DE LOS CANDIDATOS ANALIZADOS.
221400     MOVE SPACES TO WKS-LINEA-IMPRESION
221500*   CUARTO RENGLON: SCORE PROMEDIO DE LOS ANALIZADOS.
221600     MOVE "AVERAGE OVERALL SCORE"         TO WLP-ETIQUETA
221700*   SCORE PROMEDIO, EDITADO PARA IMPRESION.
221800     MOVE WKS-PROM-SCORE TO WLP-VALOR-ED
221900*   SIN SIGNO DE PORCENTAJE EN ESTE RENGLON DE CONTROL.
222000     MOVE " "                             TO WLP-SIGNO
222100*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
222200     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
222300
222400*   DISTRIBUCION POR FRANJA: ALTAMENTE LISTOS.
222500     MOVE SPACES TO WKS-LINEA-IMPRESION
222600*   QUINTO RENGLON: DISTRIBUCION - ALTAMENTE LISTOS.
222700     MOVE "CANDIDATES HIGHLY READY                     :"
222800*   ETIQUETA FIJA DEL RENGLON DE CONTROL.
222900                                     TO WLK-ETIQUETA
223000*   TOTAL DE ALTAMENTE LISTOS, EDITADO PARA IMPRESION.
223100     MOVE WKS-CTR-HIGHLY TO WLK-VALOR-ED
223200*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
223300     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
223400
223500*   DISTRIBUCION POR FRANJA: MODERADAMENTE LISTOS.
223600     MOVE SPACES TO WKS-LINEA-IMPRESION
223700*   SEXTO RENGLON: DISTRIBUCION - MODERADAMENTE LISTOS.
223800     MOVE "CANDIDATES MODERATELY READY                 :"
223900*   ETIQUETA FIJA DEL RENGLON DE CONTROL.
224000                                     TO WLK-ETIQUETA
224100*   TOTAL DE MODERADAMENTE LISTOS, EDITADO PARA IMPRESION.
224200     MOVE WKS-CTR-MODERATE TO WLK-VALOR-ED
224300*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
224400     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
224500
224600*   DISTRIBUCION POR FRANJA: NECESITAN DESARROLLO.
224700     MOVE SPACES TO WKS-LINEA-IMPRESION
224800*   SEPTIMO RENGLON: DISTRIBUCION - NECESITAN DESARROLLO.
224900     MOVE "CANDIDATES NEEDING DEVELOPMENT              :"
225000*   ETIQUETA FIJA DEL RENGLON DE CONTROL.
225100                                     TO WLK-ETIQUETA
225200*   TOTAL DE QUE NECESITAN DESARROLLO, EDITADO PARA IMPRESION.
225300     MOVE WKS-CTR-NEEDS TO WLK-VALOR-ED
225400*   SE ESCRIBE LA LINEA ARMADA AL ARCHIVO DE REPORTE.
225500     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION
225600
225700*   DISTRIBUCION POR FRANJA: NECESITAN DESARROLLO SIGNIFICATIVO.
225800     MOVE SPACES TO WKS-LINEA-IMPRESION
225900*   OCTAVO RENGLON: NECESITAN DESARROLLO SIGNIFICATIVO.
226000     MOVE "CANDIDATES NEEDING SIGNIFICANT DEVELOPMENT  :"
226100*   ETIQUETA FIJA DEL RENGLON DE CONTROL.
226200                                     TO WLK-ETIQUETA
226300*   TOTAL DE DESARROLLO SIGNIFICATIVO, EDITADO PARA IMPRESION.
226400     MOVE WKS-CTR-SIGNIFICANT TO WLK-VALOR-ED
226500*   SE ESCRIBE LA ULTIMA LINEA DEL BLOQUE DEL CANDIDATO.
226600     WRITE RHI-LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
226700 900-TOTALES-CONTROL-E. EXIT.
226800
226900*   CIERRE ORDENADO DE LOS TRES ARCHIVOS DE LA CORRIDA
227000*   CIERRE ORDENADO DE LOS TRES ARCHIVOS DE LA CORRIDA; SE
227100*   LLAMA TANTO AL TERMINAR NORMALMENTE COMO DESDE LOS CORTES
227200*   POR ERROR DE LECTURA O ESCRITURA.
227300 990-CIERRA-ARCHIVOS SECTION.
227400*   CIERRE DE CANDIDATE, EL ARCHIVO DE ENTRADA.
227500     CLOSE CANDIDATE
227600*   CIERRE DE ANALYSIS, LA SALIDA DE BRECHA.
227700     CLOSE ANALYSIS
227800*   CIERRE DEL ARCHIVO DE REPORTE, EL ULTIMO DE LOS TRES.
227900     CLOSE REPORT.
228000 990-CIERRA-ARCHIVOS-E. EXIT.
